000100******************************************************************        
000200*                  C O P Y   E X A S G N                         *        
000300******************************************************************        
000400*    LAYOUT DEL REGISTRO DE ASIGNACION DE ASIENTO (ASSIGN-FILE). *        
000500*    UN REGISTRO POR ALUMNO SENTADO.                             *        
000600*    LONGITUD DE REGISTRO : 72  (SIN RELLENO - VER NOTA AL FINAL)*        
000700******************************************************************        
000800 01  EX-REG-ASIGNACION.                                                   
000900     03  ASG-ROOM-NAME           PIC X(15).                               
001000     03  ASG-SEAT-LABEL          PIC X(08).                               
001100     03  ASG-ROW                 PIC 9(02).                               
001200     03  ASG-COL                 PIC 9(02).                               
001300     03  ASG-ROLL-NO             PIC X(12).                               
001400     03  ASG-NAME                PIC X(25).                               
001500     03  ASG-BRANCH              PIC X(05).                               
001600     03  ASG-YEAR                PIC 9(01).                               
001700     03  ASG-SEMESTER            PIC 9(02).                               
001800*    NOTA EEDR3090 (1989-04-02): LOS 72 BYTES DE ESTE REGISTRO SE         
001900*    OCUPAN POR COMPLETO; NO QUEDA ESPACIO PARA RELLENO AL FINAL.         
