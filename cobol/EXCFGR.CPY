000100******************************************************************        
000200*                  C O P Y   E X C F G R                         *        
000300******************************************************************        
000400*    LAYOUT DEL REGISTRO DE PARAMETROS DE CORRIDA (CONFIG-FILE). *        
000500*    REGISTRO UNICO POR CORRIDA.                                *         
000600*    LONGITUD DE REGISTRO : 60                                  *         
000700******************************************************************        
000800 01  EX-REG-CONFIG.                                                       
000900     03  CFG-PATTERN             PIC X(01).                               
001000         88  CFG-PAT-SECUENCIAL          VALUE "S".                       
001100         88  CFG-PAT-ALT-CARRERA         VALUE "B".                       
001200         88  CFG-PAT-ALT-ANIOSEM         VALUE "Y".                       
001300         88  CFG-PAT-ALEATORIO           VALUE "R".                       
001400     03  CFG-FILL-DIR             PIC X(01).                              
001500     03  CFG-START-CORNER         PIC X(02).                              
001600     03  CFG-GAPPING              PIC X(01).                              
001700     03  CFG-SORT-ORDER           PIC X(01).                              
001800     03  CFG-NO-SAME-BRANCH-ADJ   PIC X(01).                              
001900         88  CFG-BRANCH-ADJ-ON            VALUE "Y".                      
002000     03  CFG-NO-SAME-YEAR-ADJ     PIC X(01).                              
002100         88  CFG-YEAR-ADJ-ON              VALUE "Y".                      
002200     03  CFG-NO-SAME-YEARSEM-ADJ  PIC X(01).                              
002300         88  CFG-YEARSEM-ADJ-ON           VALUE "Y".                      
002400     03  CFG-RANDOM-SEED          PIC 9(09).                              
002500     03  CFG-EXAM-NAME            PIC X(30).                              
002600     03  CFG-EXAM-DATE            PIC X(10).                              
002700     03  FILLER                   PIC X(02).                              
002800*    NOTA SOL-1561 (2005-03-04): EL FILLER SE AMPLIA DE 1 A 2             
002900*    BYTES PARA COMPLETAR LOS 60 BYTES DECLARADOS ARRIBA; EL              
003000*    REGISTRO QUEDABA 1 BYTE CORTO RESPECTO A LA LONGITUD                 
003100*    PACTADA CON CONFIG-FILE.                                             
