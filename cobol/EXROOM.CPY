000100******************************************************************        
000200*                   C O P Y   E X R O O M                        *        
000300******************************************************************        
000400*    LAYOUT DEL REGISTRO DE SALA DE EXAMEN (ROOM-FILE).          *        
000500*    EL ORDEN DEL ARCHIVO ES EL ORDEN DE PROCESO DE LAS SALAS.   *        
000600*    LONGITUD DE REGISTRO : 49  (SIN RELLENO - VER NOTA AL FINAL)*        
000700******************************************************************        
000800 01  EX-REG-SALA.                                                         
000900     03  ROOM-NAME              PIC X(15).                                
001000     03  ROOM-ROWS              PIC 9(02).                                
001100     03  ROOM-COLS              PIC 9(02).                                
001200     03  ROOM-BRANCH-LIST       PIC X(30).                                
001300******************************************************************        
001400*    VISTA ALTERNA DE ROOM-BRANCH-LIST COMO TABLA DE 5 CARRERAS  *        
001500*    DE 6 POSICIONES, PARA BARRIDO EN 0900-PRUEBA-CARRERA-SALA.  *        
001600*    (REDEFINES 1 DE 3+ EXIGIDOS POR NORMA DE CASA EN EL PROGRAMA*        
001700*    QUE INCLUYE ESTE COPY).                                     *        
001800******************************************************************        
001900 01  EX-REG-SALA-CARR REDEFINES EX-REG-SALA.                              
002000     03  FILLER                 PIC X(19).                                
002100     03  RSL-CARR-TABLA OCCURS 5 TIMES PIC X(06).                         
002200*    NOTA EEDR3090 (1989-04-02): LOS 49 BYTES DE ESTE REGISTRO SE         
002300*    OCUPAN POR COMPLETO SEGUN EL DISENO ORIGINAL; NO QUEDA               
002400*    ESPACIO PARA UN FILLER DE RELLENO AL FINAL DEL REGISTRO.             
