000100******************************************************************        
000200* FECHA-ESCRITO : 1989-04-02                                     *        
000300* PROGRAMADOR   : CARLOS ALBERTO MEJIA LOPEZ (CAML)              *        
000400* APLICACION    : EXAMENES - PLAN DE ASIENTOS                    *        
000500* PROGRAMA      : EXSP0010                                       *        
000600* TIPO          : BATCH                                          *        
000700* DESCRIPCION   : ARMA EL PLAN DE ASIENTOS DE UN EXAMEN. LEE EL  *        
000800*               : ROSTER DE ALUMNOS, EL CATALOGO DE SALAS Y LOS  *        
000900*               : PARAMETROS DE CORRIDA; ASIGNA CADA ALUMNO A UN *        
001000*               : ASIENTO SEGUN EL PATRON SOLICITADO (SECUENCIAL,*        
001100*               : ALTERNANCIA POR CARRERA, ALTERNANCIA POR       *        
001200*               : ANIO/SEMESTRE O ALEATORIO CON RESTRICCIONES) Y          
001300*               : ESCRIBE EL PLAN (ASIGNADOS), LOS NO ASIGNADOS  *        
001400*               : Y EL REPORTE IMPRESO DE LA SALIDA.             *        
001500* ARCHIVOS      : STUDENT-FILE=E, ROOM-FILE=E, CONFIG-FILE=E,    *        
001600*               : ASSIGN-FILE=S, UNASSIGN-FILE=S, REPORT-FILE=S  *        
001700* PROGRAMA(S)   : NO APLICA                                      *        
001800* INSTALADO     : DD/MM/AAAA                                     *        
001900******************************************************************        
002000*                 R E G I S T R O   D E   C A M B I O S          *        
002100******************************************************************        
002200* 1989-04-02  CAML  SOL-0441  VERSION INICIAL DEL PROGRAMA.      *SOL0441 
002300* 1989-09-14  CAML  SOL-0502  SE AGREGA PATRON ALEATORIO CON      SOL0502 
002400*                   GENERADOR CONGRUENCIAL SEMBRADO (CFG-SEED).  *SOL0502 
002500* 1990-02-08  ERV   SOL-0558  CORRIGE ZIGZAG-COLUMNA: EL RECORRI- SOL0558 
002600*                   DO NO DEBE APLICAR SALTO DE FILAS ALTERNAS.  *SOL0558 
002700* 1990-11-20  ERV   SOL-0601  SE AGREGA VALIDACION DE SALA VACIA  SOL0601 
002800*                   DE CARRERAS (= NINGUNA RESTRICCION).          SOL0601 
002900* 1991-06-03  CAML  SOL-0677  ASIGNACION ALTERNA POR CARRERA: SE  SOL0677 
003000*                   IMPIDE DOBLE ASIENTO DEL MISMO ALUMNO.        SOL0677 
003100* 1992-01-15  ERV   SOL-0719  SE AGREGA EL PATRON ALTERNANCIA POR SOL0719 
003200*                   ANIO/SEMESTRE (ANTES SOLO POR CARRERA).       SOL0719 
003300* 1992-09-09  CAML  SOL-0772  REPORTE: BANDAS DE 9 COLUMNAS PARA  SOL0772 
003400*                   SALAS CON MAS ASIENTOS QUE EL ANCHO DE LINEA. SOL0772 
003500* 1993-03-22  ERV   SOL-0809  SE CORRIGE ORDEN ASCENDENTE DEL     SOL0809 
003600*                   ROSTER POR NUMERO DE CARNET ANTES DE ASIGNAR. SOL0809 
003700* 1994-07-11  CAML  SOL-0864  SEGUNDA PASADA DEL PATRON ALEATORIO SOL0864 
003800*                   COLOCA REZAGADOS EN EL ASIENTO DE MENOR       SOL0864 
003900*                   VIOLACION EN LUGAR DE DEJARLOS SIN ASIGNAR.   SOL0864 
004000* 1995-05-30  ERV   SOL-0901  VERSION ESTABLE PARA PASE A         SOL0901 
004100*                   PRODUCCION DEL SEMESTRE II-1995.              SOL0901 
004200* 1998-11-04  CAML  SOL-1140  REVISION DE SIGLO: FECHAS DE CORRI- SOL1140 
004300*                   DA Y DE EXAMEN A 4 DIGITOS DE ANIO (Y2K).     SOL1140 
004400* 1999-01-19  CAML  SOL-1151  PRUEBAS DE FIN DE SIGLO SOBRE EL    SOL1151 
004500*                   CALCULO DE ANIO DE INGRESO EN EXSP0090; SIN   SOL1151 
004600*                   CAMBIOS DE CODIGO EN ESTE PROGRAMA.           SOL1151 
004700* 2001-10-02  ERV   SOL-1320  SE AGREGA CONTEO DE RECHAZADOS POR  SOL1320 
004800*                   ANIO/SEMESTRE NO NUMERICO EN EL ENCABEZADO.   SOL1320 
004900* 2004-08-17  CAML  SOL-1488  RESUMEN: SE AGREGA TOTAL DE SALAS A SOL1488 
005000*                   LA DISTRIBUCION POR SALA.                     SOL1488 
005001* 2005-02-21  CAML  SOL-1560  RESUMEN: SE AGREGA ENCABEZADO DE    SOL1560 
005002*                   PATRON/EXAMEN Y TOTALES; SE AJUSTA ANO/SEM.   SOL1560 
005100******************************************************************        
005200  IDENTIFICATION DIVISION.                                                
005300  PROGRAM-ID.                    EXSP0010.                                
005400  AUTHOR.                        CARLOS ALBERTO MEJIA LOPEZ.              
005500  INSTALLATION.                  DEPARTAMENTO DE EXAMENES.                
005600  DATE-WRITTEN.                  02/04/1989.                              
005700  DATE-COMPILED.                                                          
005800  SECURITY.                      USO INTERNO - DEPARTAMENTO DE            
005900      EXAMENES.                                                           
006000  ENVIRONMENT DIVISION.                                                   
006100  CONFIGURATION SECTION.                                                  
006200  SPECIAL-NAMES.                                                          
006300      C01 IS TOP-OF-FORM                                                  
006400      CLASS NUM-VALIDO   IS "0" THRU "9"                                  
006500      UPSI-0 ON  STATUS IS WKS-UPSI0-ENCENDIDO                            
006600             OFF STATUS IS WKS-UPSI0-APAGADO.                             
006700  INPUT-OUTPUT SECTION.                                                   
006800  FILE-CONTROL.                                                           
006900*--------------------------------------------------------------           
007000*              A R C H I V O S   D E   E N T R A D A                      
007100*--------------------------------------------------------------           
007200      SELECT STUDENT-FILE  ASSIGN TO STUDENT-FILE                         
007300             ORGANIZATION  IS LINE SEQUENTIAL                             
007400             FILE STATUS   IS FS-STUDENT.                                 
007500                                                                          
007600      SELECT ROOM-FILE     ASSIGN TO ROOM-FILE                            
007700             ORGANIZATION  IS LINE SEQUENTIAL                             
007800             FILE STATUS   IS FS-ROOM.                                    
007900                                                                          
008000      SELECT CONFIG-FILE   ASSIGN TO CONFIG-FILE                          
008100             ORGANIZATION  IS LINE SEQUENTIAL                             
008200             FILE STATUS   IS FS-CONFIG.                                  
008300*--------------------------------------------------------------           
008400*              A R C H I V O S   D E   S A L I D A                        
008500*--------------------------------------------------------------           
008600      SELECT ASSIGN-FILE   ASSIGN TO ASSIGN-FILE                          
008700             ORGANIZATION  IS LINE SEQUENTIAL                             
008800             FILE STATUS   IS FS-ASSIGN.                                  
008900                                                                          
009000      SELECT UNASSIGN-FILE ASSIGN TO UNASSIGN-FILE                        
009100             ORGANIZATION  IS LINE SEQUENTIAL                             
009200             FILE STATUS   IS FS-UNASSIGN.                                
009300                                                                          
009400      SELECT REPORT-FILE   ASSIGN TO REPORT-FILE                          
009500             ORGANIZATION  IS LINE SEQUENTIAL                             
009600             FILE STATUS   IS FS-REPORT.                                  
009700  DATA DIVISION.                                                          
009800  FILE SECTION.                                                           
009900*--------------------------------------------------------------           
010000*              M A E S T R O   D E   A L U M N O S                        
010100*--------------------------------------------------------------           
010200  FD  STUDENT-FILE                                                        
010300      RECORDING MODE IS F.                                                
010400      COPY EXSTUD.                                                        
010500*--------------------------------------------------------------           
010600*              C A T A L O G O   D E   S A L A S                          
010700*--------------------------------------------------------------           
010800  FD  ROOM-FILE                                                           
010900      RECORDING MODE IS F.                                                
011000      COPY EXROOM.                                                        
011100*--------------------------------------------------------------           
011200*              P A R A M E T R O S   D E   C O R R I D A                  
011300*--------------------------------------------------------------           
011400  FD  CONFIG-FILE                                                         
011500      RECORDING MODE IS F.                                                
011600      COPY EXCFGR.                                                        
011700*--------------------------------------------------------------           
011800*              P L A N   D E   A S I G N A C I O N                        
011900*--------------------------------------------------------------           
012000  FD  ASSIGN-FILE                                                         
012100      RECORDING MODE IS F.                                                
012200      COPY EXASGN.                                                        
012300*--------------------------------------------------------------           
012400*              A L U M N O S   N O   A S I G N A D O S                    
012500*--------------------------------------------------------------           
012600  FD  UNASSIGN-FILE                                                       
012700      RECORDING MODE IS F.                                                
012800  01  EX-REG-NO-ASIGNADO.                                                 
012900      03  UNA-ROLL-NO            PIC X(12).                               
013000      03  UNA-NAME                PIC X(25).                              
013100      03  UNA-YEAR                 PIC 9(01).                             
013200      03  UNA-SEMESTER              PIC 9(02).                            
013300      03  UNA-BRANCH               PIC X(05).                             
013400*--------------------------------------------------------------           
013500*              R E P O R T E   I M P R E S O   ( 1 3 2 )                  
013600*--------------------------------------------------------------           
013700  FD  REPORT-FILE                                                         
013800      RECORDING MODE IS F.                                                
013900  01  EX-LINEA-REPORTE             PIC X(132).                            
014000  WORKING-STORAGE SECTION.                                                
014100******************************************************************        
014200*        L I M I T E S   D E   T A B L A S   I N T E R N A S     *        
014300*   (CAPACIDAD MAXIMA QUE SOPORTA ESTE PROGRAMA EN MEMORIA; NO   *        
014400*   HAY LIMITE EQUIVALENTE EN EL LAYOUT DE LOS ARCHIVOS. SI EL   *        
014500*   ROSTER O UNA SALA EXCEDEN ESTOS VALORES EL EXCESO SE         *        
014600*   RECHAZA Y SE AVISA POR CONSOLA - VER 0205 Y 0305.)           *        
014700******************************************************************        
014800  77  WKS-MAX-ESTUDIANTES         PIC 9(04) COMP VALUE 999.               
014900  77  WKS-MAX-SALAS                PIC 9(02) COMP VALUE 20.               
015000  77  WKS-MAX-FILAS                 PIC 9(02) COMP VALUE 20.              
015100  77  WKS-MAX-COLUMNAS                PIC 9(02) COMP VALUE 20.            
015200  77  WKS-MAX-ASIENTOS-SALA              PIC 9(04) COMP VALUE 400.        
015300  77  WKS-MAX-COL-BANDA                    PIC 9(02) COMP VALUE 9.        
015400******************************************************************        
015500*                 E S T A D O   D E   A R C H I V O S            *        
015600******************************************************************        
015700  01  WKS-ARCHIVOS-STATUS.                                                
015800      03  FS-STUDENT               PIC 9(02) VALUE ZEROS.                 
015900      03  FS-ROOM                  PIC 9(02) VALUE ZEROS.                 
016000      03  FS-CONFIG                PIC 9(02) VALUE ZEROS.                 
016100      03  FS-ASSIGN                PIC 9(02) VALUE ZEROS.                 
016200      03  FS-UNASSIGN               PIC 9(02) VALUE ZEROS.                
016300      03  FS-REPORT                PIC 9(02) VALUE ZEROS.                 
016400  01  WKS-BANDERAS-FIN.                                                   
016500      03  WKS-FIN-STUDENT           PIC X(01) VALUE "N".                  
016600          88  FIN-STUDENT                    VALUE "S".                   
016700      03  WKS-FIN-ROOM              PIC X(01) VALUE "N".                  
016800          88  FIN-ROOM                       VALUE "S".                   
016900  01  WKS-UPSI0-ENCENDIDO          PIC X(01) VALUE "N".                   
017000  01  WKS-UPSI0-APAGADO           PIC X(01) VALUE "S".                    
017100******************************************************************        
017200*                 E S T A D I S T I C A S   R O S T E R          *        
017300******************************************************************        
017400  01  WKS-ESTAD-ROSTER.                                                   
017500      03  WKS-ROS-LEIDOS            PIC 9(04) COMP VALUE ZEROS.           
017600      03  WKS-ROS-ACEPTADOS         PIC 9(04) COMP VALUE ZEROS.           
017700      03  WKS-ROS-RECHAZADOS        PIC 9(04) COMP VALUE ZEROS.           
017800      03  WKS-ROS-DESCARTE-CUPO     PIC 9(04) COMP VALUE ZEROS.           
017900  01  WKS-TOTAL-ROSTER              PIC 9(04) COMP VALUE ZEROS.           
018000  01  WKS-TOTAL-SALAS               PIC 9(02) COMP VALUE ZEROS.           
018100  01  WKS-TOTAL-ASIGNADOS           PIC 9(04) COMP VALUE ZEROS.           
018200  01  WKS-TOTAL-NO-ASIGNADOS        PIC 9(04) COMP VALUE ZEROS.           
018300  01  WKS-TOTAL-CAPACIDAD           PIC 9(04) COMP VALUE ZEROS.           
018400  01  WKS-TOTAL-OCUPADAS            PIC 9(04) COMP VALUE ZEROS.           
018500  01  WKS-TOTAL-VACIAS              PIC 9(04) COMP VALUE ZEROS.           
018600******************************************************************        
018700*     B U F F E R   D E   V A L I D A C I O N   D E   F I L A    *        
018800*     (CAPTURA CRUDA DE UN RENGLON DEL ROSTER ANTES DE SABER SI  *        
018900*     ANIO/SEMESTRE SON NUMERICOS - VER R2.)                     *        
019000******************************************************************        
019100  01  WKS-REG-ROSTER-CRUDO.                                               
019200      03  WKS-RC-ROLL               PIC X(12).                            
019300      03  WKS-RC-NOMBRE             PIC X(25).                            
019400      03  WKS-RC-ANIO               PIC X(01).                            
019500      03  WKS-RC-SEM                PIC X(02).                            
019600      03  WKS-RC-CARRERA            PIC X(05).                            
019700  01  WKS-MENSAJE-ERROR             PIC X(70) VALUE SPACES.               
019800******************************************************************        
019900*                   T A B L A   D E   R O S T E R                *        
020000******************************************************************        
020100  01  WKS-ROSTER-TABLA.                                                   
020200      03  WKS-ROSTER OCCURS 1 TO 999 TIMES                                
020300                      DEPENDING ON WKS-TOTAL-ROSTER                       
020400                      INDEXED BY IDX-ROS.                                 
020500          05  WKS-ROS-ROLL          PIC X(12).                            
020600          05  WKS-ROS-NOMBRE        PIC X(25).                            
020700          05  WKS-ROS-ANIO          PIC 9(01).                            
020800          05  WKS-ROS-SEM           PIC 9(02).                            
020900          05  WKS-ROS-CARRERA       PIC X(05).                            
021000          05  WKS-ROS-SENTADO       PIC X(01) VALUE "N".                  
021100              88  YA-SENTADO                 VALUE "S".                   
021200          05  WKS-ROS-SALA-ASIG     PIC X(15) VALUE SPACES.               
021300          05  WKS-ROS-FILA-ASIG     PIC 9(02) VALUE ZEROS.                
021400          05  WKS-ROS-COL-ASIG      PIC 9(02) VALUE ZEROS.                
021500******************************************************************        
021600*     T A B L A   D E   C L A V E S   D E   O R D E N                     
021700*     (PUNTERO PARALELO AL ROSTER; UNA CLAVE DE TEXTO DISTINTA            
021800*     SEGUN CFG-SORT-ORDER SE ARMA EN 0710 Y SE ORDENA AQUI SIN           
021900*     TOCAR EL ORDEN MAESTRO DEL ROSTER - VER R7.)                        
022000*     (VISTA ALTERNA DE LA CLAVE: LOS PRIMEROS 25 BYTES SE LEEN           
022100*     COMO NOMBRE CUANDO CFG-SORT-ORDER = "N" - REDEFINES 1 DE 3+         
022200*     EXIGIDOS POR NORMA DE CASA.)                                        
022300******************************************************************        
022400  01  WKS-TABLA-ORDEN.                                                    
022500      03  WKS-TO-ENTRADA OCCURS 1 TO 999 TIMES                            
022600                          DEPENDING ON WKS-TOTAL-ROSTER                   
022700                          INDEXED BY IDX-TO.                              
022800          05  WKS-TO-CLAVE          PIC X(40).                            
022900          05  WKS-TO-PUNTERO        PIC 9(04) COMP.                       
023000  01  WKS-TO-CLAVE-VISTA REDEFINES WKS-TABLA-ORDEN.                       
023100      03  WKS-TO-VISTA OCCURS 1 TO 999 TIMES                              
023200                       DEPENDING ON WKS-TOTAL-ROSTER                      
023300                       INDEXED BY IDX-TOV.                                
023400          05  WKS-TO-CLAVE-NOMBRE   PIC X(25).                            
023500          05  FILLER                PIC X(19).                            
023600  01  WKS-ROSTER-SCRATCH.                                                 
023700      03  FILLER                   PIC X(65) VALUE SPACES.                
023800  01  WKS-CLAVE-TEMPORAL            PIC X(40) VALUE SPACES.               
023900  01  WKS-PUNTERO-TEMPORAL          PIC 9(04) COMP VALUE ZEROS.           
024000  01  WKS-ANIO-EDITADO              PIC 9(04) VALUE ZEROS.                
024100******************************************************************        
024200*                    T A B L A   D E   S A L A S                 *        
024300******************************************************************        
024400  01  WKS-SALAS-TABLA.                                                    
024500      03  WKS-SALA OCCURS 1 TO 20 TIMES                                   
024600                    DEPENDING ON WKS-TOTAL-SALAS                          
024700                    INDEXED BY IDX-SALA.                                  
024800          05  WKS-SALA-NOMBRE       PIC X(15).                            
024900          05  WKS-SALA-FILAS        PIC 9(02).                            
025000          05  WKS-SALA-COLUMNAS     PIC 9(02).                            
025100          05  WKS-SALA-CARRERAS     PIC X(30).                            
025200          05  WKS-SALA-CAPACIDAD    PIC 9(04) COMP VALUE ZEROS.           
025300          05  WKS-SALA-CAP-EFECT    PIC 9(04) COMP VALUE ZEROS.           
025400          05  WKS-SALA-OCUPADAS     PIC 9(04) COMP VALUE ZEROS.           
025500          05  WKS-SALA-VACIAS       PIC 9(04) COMP VALUE ZEROS.           
025600          05  WKS-SALA-TOT-RECOR    PIC 9(04) COMP VALUE ZEROS.           
025700          05  WKS-SALA-PTR-ASIENTO  PIC 9(04) COMP VALUE ZEROS.           
025800          05  WKS-SALA-RECORRIDO OCCURS 400 TIMES                         
025900                                  INDEXED BY IDX-REC.                     
026000              07  WKS-REC-FILA      PIC 9(02) COMP.                       
026100              07  WKS-REC-COL       PIC 9(02) COMP.                       
026200          05  WKS-SALA-GRID OCCURS 20 TIMES                               
026300                            INDEXED BY IDX-GF.                            
026400              07  WKS-CELDA OCCURS 20 TIMES                               
026500                            INDEXED BY IDX-GC.                            
026600                  09  WKS-CELDA-OCUPADA   PIC X(01) VALUE "N".            
026700                  09  WKS-CELDA-ROLL      PIC X(12) VALUE SPACES.         
026800                  09  WKS-CELDA-CARRERA   PIC X(05) VALUE SPACES.         
026900                  09  WKS-CELDA-NOMBRE    PIC X(25) VALUE SPACES.         
027000                  09  WKS-CELDA-ANIO      PIC 9(01) VALUE ZEROS.          
027100                  09  WKS-CELDA-SEM       PIC 9(02) VALUE ZEROS.          
027200******************************************************************        
027300*   A R E A   D E   T R A B A J O   P A R A   P R O B A R   L A  *        
027400*   L I S T A   D E   C A R R E R A S   P E R M I T I D A S               
027500*   (REDEFINES 2 DE 3+ EXIGIDOS POR NORMA DE CASA - VISTA DE LOS *        
027600*   30 BYTES DE WKS-SALA-CARRERAS COMO TABLA DE 5 X 6.)                   
027700******************************************************************        
027800  01  WKS-CARR-SCRATCH.                                                   
027900      03  WKS-CARR-SCRATCH-TXT      PIC X(30).                            
028000  01  WKS-CARR-SCRATCH-TBL REDEFINES WKS-CARR-SCRATCH.                    
028100      03  WKS-CS-CARR OCCURS 5 TIMES                                      
028200                       INDEXED BY IDX-SCARR                               
028300                       PIC X(06).                                         
028400  01  WKS-CARR-ENCONTRADA           PIC X(01) VALUE "N".                  
028500      88  CARR-PERMITIDA                      VALUE "S".                  
028600******************************************************************        
028700*     M O T O R   D E   R E C O R R I D O   D E   A S I E N T O S         
028800*     (U2 - SE RECALCULA PARA CADA SALA ANTES DE ASIGNAR.)       *        
028900******************************************************************        
029000  01  WKS-RECORRIDO-CTRL.                                                 
029100      03  WKS-FILA-INI              PIC S9(03) COMP VALUE ZEROS.          
029200      03  WKS-FILA-FIN              PIC S9(03) COMP VALUE ZEROS.          
029300      03  WKS-FILA-PASO             PIC S9(03) COMP VALUE ZEROS.          
029400      03  WKS-COL-INI               PIC S9(03) COMP VALUE ZEROS.          
029500      03  WKS-COL-FIN               PIC S9(03) COMP VALUE ZEROS.          
029600      03  WKS-COL-PASO              PIC S9(03) COMP VALUE ZEROS.          
029700      03  WKS-ORD-EXTERNO           PIC S9(04) COMP VALUE ZEROS.          
029800      03  WKS-ORD-INTERNO           PIC S9(04) COMP VALUE ZEROS.          
029900      03  WKS-F                     PIC S9(03) COMP VALUE ZEROS.          
030000      03  WKS-C                     PIC S9(03) COMP VALUE ZEROS.          
030100      03  WKS-COL-INI-BASE          PIC S9(03) COMP VALUE ZEROS.          
030200      03  WKS-COL-FIN-BASE          PIC S9(03) COMP VALUE ZEROS.          
030300      03  WKS-ZIGZAG-BANDERA        PIC X(01) VALUE "N".                  
030400          88  ZIGZAG-INVERTIDO                VALUE "S".                  
030500      03  WKS-SALTA-SEAT            PIC X(01) VALUE "N".                  
030600          88  SALTA-ESTE-ASIENTO             VALUE "S".                   
030700      03  WKS-SALTA-BLOQUE          PIC X(01) VALUE "N".                  
030800          88  SALTA-ESTE-BLOQUE              VALUE "S".                   
030900      03  WKS-CNT-EXTERNO           PIC S9(03) COMP VALUE ZEROS.          
031000      03  WKS-CNT-INTERNO           PIC S9(03) COMP VALUE ZEROS.          
031100      03  WKS-POS-EXTERNO           PIC S9(03) COMP VALUE ZEROS.          
031200      03  WKS-POS-INTERNO           PIC S9(03) COMP VALUE ZEROS.          
031300      03  WKS-EJE-EXTERNO           PIC X(01) VALUE SPACES.               
031400          88  EJE-EXTERNO-ES-FILA             VALUE "F".                  
031500          88  EJE-EXTERNO-ES-COLUMNA          VALUE "C".                  
031600      03  WKS-EXT-ASCENDE           PIC X(01) VALUE "S".                  
031700          88  EXTERNO-ASCENDENTE              VALUE "S".                  
031800      03  WKS-INT-ASCENDE-BASE      PIC X(01) VALUE "S".                  
031900          88  INTERNO-ASCENDENTE-BASE         VALUE "S".                  
032000      03  WKS-INT-ASCENDE-EFEC      PIC X(01) VALUE "S".                  
032100          88  INTERNO-ASCENDENTE-EFEC         VALUE "S".                  
032200      03  WKS-APLICA-ZIGZAG         PIC X(01) VALUE "N".                  
032300          88  APLICA-ZIGZAG                   VALUE "S".                  
032400      03  WKS-APLICA-SALTO-EXTERNO  PIC X(01) VALUE "N".                  
032500          88  APLICA-SALTO-EXTERNO            VALUE "S".                  
032600      03  WKS-FILA-EMITIR           PIC 9(02) COMP VALUE ZEROS.           
032700      03  WKS-COL-EMITIR            PIC 9(02) COMP VALUE ZEROS.           
032800      03  WKS-FILA-ASC-BASE         PIC X(01) VALUE "S".                  
032900      03  WKS-COL-ASC-BASE          PIC X(01) VALUE "S".                  
033000      03  WKS-RESIDUO               PIC 9(01) COMP VALUE ZEROS.           
033100      03  WKS-COCIENTE              PIC S9(03) COMP VALUE ZEROS.          
033200      03  WKS-SUMA-ORD              PIC S9(04) COMP VALUE ZEROS.          
033300******************************************************************        
033400*     V A L I D A D O R   D E   V E C I N O S   ( U 3 )          *        
033500******************************************************************        
033600  01  WKS-VECINOS-CTRL.                                                   
033700      03  WKS-VEC-SALA-IDX          PIC 9(02) COMP VALUE ZEROS.           
033800      03  WKS-VEC-FILA              PIC 9(02) COMP VALUE ZEROS.           
033900      03  WKS-VEC-COL               PIC 9(02) COMP VALUE ZEROS.           
034000      03  WKS-VEC-CARRERA           PIC X(05) VALUE SPACES.               
034100      03  WKS-VEC-ANIO              PIC 9(01) VALUE ZEROS.                
034200      03  WKS-VEC-SEM               PIC 9(02) VALUE ZEROS.                
034300      03  WKS-VEC-MODO              PIC X(01) VALUE SPACES.               
034400          88  VEC-MODO-COMBINADO             VALUE "C".                   
034500          88  VEC-MODO-SOLO-BRANCH           VALUE "B".                   
034600          88  VEC-MODO-SOLO-ANIOSEM          VALUE "Y".                   
034700          88  VEC-MODO-SOLO-ANIOSEM-EXACTO   VALUE "E".                   
034800      03  WKS-VEC-CONFLICTO         PIC X(01) VALUE "N".                  
034900          88  HAY-CONFLICTO                  VALUE "S".                   
035000      03  WKS-VEC-VIOLACIONES       PIC 9(01) COMP VALUE ZEROS.           
035100      03  WKS-VEC-NF                PIC S9(03) COMP VALUE ZEROS.          
035200      03  WKS-VEC-NC                PIC S9(03) COMP VALUE ZEROS.          
035300      03  WKS-VEC-DIR                PIC 9(01) COMP VALUE ZEROS.          
035400      03  WKS-VEC-FIRED-BRANCH       PIC X(01) VALUE "N".                 
035500          88  VEC-FIRED-BRANCH                VALUE "S".                  
035600      03  WKS-VEC-FIRED-YEAR         PIC X(01) VALUE "N".                 
035700          88  VEC-FIRED-YEAR                  VALUE "S".                  
035800      03  WKS-VEC-FIRED-YEARSEM      PIC X(01) VALUE "N".                 
035900          88  VEC-FIRED-YEARSEM               VALUE "S".                  
036000******************************************************************        
036100*     A S I G N A D O R   S E C U E N C I A L   ( U 4 )          *        
036200******************************************************************        
036300  01  WKS-SEC-CTRL.                                                       
036400      03  WKS-SEC-HAY-RESTRICCION   PIC X(01) VALUE "N".                  
036500          88  SEC-HAY-RESTRICCION            VALUE "S".                   
036600      03  WKS-SEC-SALA-DESTINO      PIC 9(02) COMP VALUE ZEROS.           
036700      03  WKS-SEC-PUNTERO-SALA      PIC 9(02) COMP VALUE ZEROS.           
036800      03  WKS-SEC-PUNTERO-ASIENTO   PIC 9(04) COMP VALUE ZEROS.           
036900      03  WKS-SEC-PUNTERO-ROSTER    PIC 9(04) COMP VALUE ZEROS.           
037000  01  WKS-ORDEN-SCRATCH             PIC X(44) VALUE SPACES.               
037100  01  WKS-CARR-PRUEBA               PIC X(05) VALUE SPACES.               
037200  01  WKS-CONTADORES-GENERALES.                                           
037300      03  WKS-GEN-I                 PIC 9(04) COMP VALUE ZEROS.           
037400      03  WKS-GEN-J                 PIC 9(04) COMP VALUE ZEROS.           
037500      03  WKS-GEN-K                 PIC 9(04) COMP VALUE ZEROS.           
037600      03  WKS-GEN-ANIOSEM-CLAVE     PIC X(07) VALUE SPACES.               
037700******************************************************************        
037800*     A G R U P A M I E N T O   Y   I N T E R C A L A D O        *        
037900*     (U5 Y U6 - CANDIDATOS DE UNA SALA)                                  
038000******************************************************************        
038100  01  WKS-CANDIDATOS-TABLA.                                               
038200      03  WKS-CAND OCCURS 1 TO 999 TIMES                                  
038300                   DEPENDING ON WKS-TOTAL-CANDIDATOS                      
038400                   INDEXED BY IDX-CAND.                                   
038500          05  WKS-CAND-PUNTERO      PIC 9(04) COMP.                       
038600          05  WKS-CAND-CLAVE-GRUPO  PIC X(07) VALUE SPACES.               
038700          05  WKS-CAND-USADO        PIC X(01) VALUE "N".                  
038800              88  CAND-YA-USADO              VALUE "S".                   
038900  01  WKS-TOTAL-CANDIDATOS          PIC 9(04) COMP VALUE ZEROS.           
039000  01  WKS-GRUPOS-TABLA.                                                   
039100      03  WKS-GRUPO OCCURS 1 TO 999 TIMES                                 
039200                     DEPENDING ON WKS-TOTAL-GRUPOS                        
039300                     INDEXED BY IDX-GRUPO.                                
039400          05  WKS-GRUPO-CLAVE        PIC X(07) VALUE SPACES.              
039500          05  WKS-GRUPO-PTR          PIC 9(04) COMP VALUE ZEROS.          
039600  01  WKS-TOTAL-GRUPOS              PIC 9(03) COMP VALUE ZEROS.           
039700  01  WKS-GRUPO-YA-EXISTE           PIC X(01) VALUE "N".                  
039800      88  GRUPO-YA-EXISTE                     VALUE "S".                  
039900  01  WKS-CAND-HALLADO              PIC X(01) VALUE "N".                  
040000      88  CAND-HALLADO                        VALUE "S".                  
040100  01  WKS-SEL-ENCONTRADO            PIC X(01) VALUE "N".                  
040200      88  SEL-ENCONTRADO                      VALUE "S".                  
040300  01  WKS-SEL-CANDIDATO-IDX         PIC 9(04) COMP VALUE ZEROS.           
040400  01  WKS-SEL-PRIMER-LIBRE          PIC 9(04) COMP VALUE ZEROS.           
040500  01  WKS-ORDEN-INTERCALADO-TBL.                                          
040600      03  WKS-OI OCCURS 1 TO 999 TIMES                                    
040700              DEPENDING ON WKS-TOTAL-CANDIDATOS                           
040800              INDEXED BY IDX-OI.                                          
040900          05  WKS-OI-PUNTERO-CAND    PIC 9(04) COMP.                      
041000  01  WKS-TOTAL-INTERCALADO         PIC 9(04) COMP VALUE ZEROS.           
041100  01  WKS-INTERCALA-PENDIENTES      PIC 9(04) COMP VALUE ZEROS.           
041200******************************************************************        
041300*     A S I G N A D O R   A L E A T O R I O   ( U 7 )            *        
041400*     (GENERADOR CONGRUENCIAL SEMBRADO)                                   
041500******************************************************************        
041600  01  WKS-ALEA-CTRL.                                                      
041700      03  WKS-ALEA-SEMILLA          PIC 9(08) COMP VALUE ZEROS.           
041800      03  WKS-ALEA-MULTIPLICADOR    PIC 9(05) COMP VALUE 31415.           
041900      03  WKS-ALEA-INCREMENTO       PIC 9(05) COMP VALUE 12345.           
042000      03  WKS-ALEA-MODULO           PIC 9(08) COMP VALUE 99999989.        
042100      03  WKS-ALEA-CRUDO            PIC 9(13) COMP VALUE ZEROS.           
042200      03  WKS-ALEA-COCIENTE         PIC 9(08) COMP VALUE ZEROS.           
042300      03  WKS-ALEA-RESULTADO        PIC 9(08) COMP VALUE ZEROS.           
042400  01  WKS-POOL-ASIENTOS-TABLA.                                            
042500      03  WKS-POOL OCCURS 1 TO 8000 TIMES                                 
042600                DEPENDING ON WKS-TOTAL-POOL                               
042700                INDEXED BY IDX-POOL.                                      
042800          05  WKS-POOL-SALA-IDX      PIC 9(02) COMP.                      
042900          05  WKS-POOL-FILA          PIC 9(02) COMP.                      
043000          05  WKS-POOL-COL           PIC 9(02) COMP.                      
043100          05  WKS-POOL-USADO         PIC X(01) VALUE "N".                 
043200              88  POOL-YA-USADO                VALUE "S".                 
043300  01  WKS-TOTAL-POOL                PIC 9(04) COMP VALUE ZEROS.           
043400  01  WKS-BARAJA-CTRL.                                                    
043500      03  WKS-BARAJA-I               PIC 9(04) COMP VALUE ZEROS.          
043600      03  WKS-BARAJA-J               PIC 9(04) COMP VALUE ZEROS.          
043700      03  WKS-BARAJA-TMP-IDX         PIC 9(04) COMP VALUE ZEROS.          
043800  01  WKS-DEFERIDOS-TABLA.                                                
043900      03  WKS-DEF OCCURS 1 TO 999 TIMES                                   
044000               DEPENDING ON WKS-TOTAL-DEFERIDOS                           
044100               INDEXED BY IDX-DEF.                                        
044200          05  WKS-DEF-PUNTERO        PIC 9(04) COMP.                      
044300  01  WKS-TOTAL-DEFERIDOS           PIC 9(04) COMP VALUE ZEROS.           
044400  01  WKS-MEJOR-CTRL.                                                     
044500      03  WKS-MEJOR-VIOLACIONES      PIC 9(01) COMP VALUE ZEROS.          
044600      03  WKS-MEJOR-POOL-IDX         PIC 9(04) COMP VALUE ZEROS.          
044700      03  WKS-MEJOR-ENCONTRADO       PIC X(01) VALUE "N".                 
044800          88  SE-ENCONTRO-MEJOR               VALUE "S".                  
044900  01  WKS-ORDEN-ALEA-TBL.                                                 
045000      03  WKS-OA OCCURS 1 TO 999 TIMES                                    
045100              DEPENDING ON WKS-TOTAL-ROSTER                               
045200              INDEXED BY IDX-OA.                                          
045300          05  WKS-OA-PUNTERO         PIC 9(04) COMP.                      
045400  01  WKS-POOL-SCRATCH               PIC X(07) VALUE SPACES.              
045500  01  WKS-PASO-DOS-ACTIVO            PIC X(01) VALUE "N".                 
045600      88  PASO-DOS-ACTIVO                     VALUE "S".                  
045700******************************************************************        
045800*     T A B L A   D E   N O M B R E S   D E   P A T R O N  (U8)  *        
045900*     (REDEFINES 2 DE 3+: SE LEE LA TABLA DE CODIGOS COMO UNA    *        
046000*     SOLA CADENA O COMO 4 ENTRADAS DE 17, SEGUN CONVENGA.)      *        
046100******************************************************************        
046200  01  WKS-TABLA-PATRONES.                                                 
046300      03  WKS-TP-COD-S               PIC X(01) VALUE "S".                 
046400      03  WKS-TP-NOM-S                PIC X(16) VALUE                     
046500          "SECUENCIAL      ".                                             
046600      03  WKS-TP-COD-B                PIC X(01) VALUE "B".                
046700      03  WKS-TP-NOM-B                PIC X(16) VALUE                     
046800          "ALTERNA CARRERA ".                                             
046900      03  WKS-TP-COD-Y                PIC X(01) VALUE "Y".                
047000      03  WKS-TP-NOM-Y                PIC X(16) VALUE                     
047100          "ALTERNA ANIO-SEM".                                             
047200      03  WKS-TP-COD-R                PIC X(01) VALUE "R".                
047300      03  WKS-TP-NOM-R                PIC X(16) VALUE                     
047400          "ALEATORIO       ".                                             
047500  01  WKS-TABLA-PATRONES-TBL REDEFINES WKS-TABLA-PATRONES.                
047600      03  WKS-TP-ENTRADA OCCURS 4 TIMES INDEXED BY IDX-TP.                
047700          05  WKS-TP-COD              PIC X(01).                          
047800          05  WKS-TP-NOM               PIC X(16).                         
047900  01  WKS-NOMBRE-PATRON-ACTUAL        PIC X(16) VALUE SPACES.             
048000******************************************************************        
048100*     E X T R A C C I O N   D E   A S I G N A C I O N E S  (U9)  *        
048200******************************************************************        
048300  01  WKS-EXTRAE-CTRL.                                                    
048400      03  WKS-EXT-SALA-IDX            PIC 9(02) COMP VALUE ZEROS.         
048500      03  WKS-EXT-FILA                PIC 9(02) COMP VALUE ZEROS.         
048600      03  WKS-EXT-COL                 PIC 9(02) COMP VALUE ZEROS.         
048700      03  WKS-EXT-ROS-IDX              PIC 9(04) COMP VALUE ZEROS.        
048800  01  WKS-DIST-POR-SALA-TABLA.                                            
048900      03  WKS-DPS OCCURS 1 TO 20 TIMES                                    
049000               DEPENDING ON WKS-TOTAL-SALAS                               
049100               INDEXED BY IDX-DPS.                                        
049200          05  WKS-DPS-NOMBRE           PIC X(15).                         
049300          05  WKS-DPS-CAPACIDAD        PIC 9(04) COMP.                    
049400          05  WKS-DPS-OCUPADOS         PIC 9(04) COMP.                    
049500          05  WKS-DPS-VACIOS           PIC 9(04) COMP.                    
049600  01  WKS-LBL-ASIENTO               PIC X(08) VALUE SPACES.               
049700  01  WKS-LBL-PUNTERO               PIC 9(02) COMP VALUE ZEROS.           
049800  01  WKS-ETQ-UNO                   PIC 9(01) VALUE ZEROS.                
049900  01  WKS-ETQ-DOS                   PIC 9(02) VALUE ZEROS.                
050000******************************************************************        
050100*     AREAS DE IMPRESION DEL REPORTE (U10) - TODAS CON FILLER             
050200*     DE RELLENO                                                          
050300******************************************************************        
050400  01  WKS-CONTROL-IMPRESION.                                              
050500      03  WKS-LINEAS-POR-PAGINA        PIC 9(02) COMP VALUE 55.           
050600      03  WKS-LINEA-ACTUAL             PIC 9(02) COMP VALUE ZEROS.        
050700      03  WKS-PAGINA-ACTUAL            PIC 9(03) COMP VALUE ZEROS.        
050800      03  WKS-BANDA-COL-INI            PIC 9(02) COMP VALUE ZEROS.        
050900      03  WKS-BANDA-COL-FIN            PIC 9(02) COMP VALUE ZEROS.        
051000      03  WKS-BANDAS-TOTALES           PIC 9(02) COMP VALUE ZEROS.        
051100      03  WKS-BANDA-ACTUAL             PIC 9(02) COMP VALUE ZEROS.        
051200  01  WKS-LINEA-ENCABEZADO.                                               
051300      03  FILLER                       PIC X(10) VALUE SPACES.            
051400      03  WKS-ENC-TITULO                PIC X(40) VALUE SPACES.           
051500      03  FILLER                       PIC X(10) VALUE SPACES.            
051600      03  WKS-ENC-PAGINA                PIC X(10) VALUE SPACES.           
051700      03  FILLER                       PIC X(62) VALUE SPACES.            
051800  01  WKS-LINEA-GRID.                                                     
051900      03  WKS-LG-ETIQUETA-FILA          PIC X(10) VALUE SPACES.           
052000      03  WKS-LG-CELDAS                 PIC X(108) VALUE SPACES.          
052100      03  FILLER                       PIC X(14) VALUE SPACES.            
052200  01  WKS-LINEA-CELDA-FMT                PIC X(12) VALUE SPACES.          
052300  01  WKS-LINEA-RESUMEN.                                                  
052400      03  WKS-LR-ETIQUETA               PIC X(40) VALUE SPACES.           
052500      03  WKS-LR-VALOR                  PIC X(20) VALUE SPACES.           
052600      03  FILLER                       PIC X(72) VALUE SPACES.            
052700  01  WKS-LINEA-NO-ASIGNADO.                                              
052800      03  WKS-LNA-ROLL                  PIC X(12) VALUE SPACES.           
052900      03  FILLER                       PIC X(02) VALUE SPACES.            
053000      03  WKS-LNA-NOMBRE                PIC X(25) VALUE SPACES.           
053100      03  FILLER                       PIC X(02) VALUE SPACES.            
053200      03  WKS-LNA-CARRERA               PIC X(05) VALUE SPACES.           
053300      03  FILLER                       PIC X(02) VALUE SPACES.            
053400      03  WKS-LNA-MOTIVO                 PIC X(40) VALUE SPACES.          
053500      03  FILLER                       PIC X(44) VALUE SPACES.            
053600  01  WKS-VALOR-EDITADO-4              PIC ZZZ9.                          
053700  01  WKS-VALOR-EDITADO-2              PIC Z9.                            
053800******************************************************************        
053900*     F E C H A   D E L   S I S T E M A   ( P A R A   E N C A B )         
054000******************************************************************        
054100  01  WKS-FECHA-SISTEMA.                                                  
054200      03  WKS-FS-ANIO                  PIC 9(02).                         
054300      03  WKS-FS-MES                   PIC 9(02).                         
054400      03  WKS-FS-DIA                   PIC 9(02).                         
054500  01  WKS-PARM-CORRIDA                 PIC X(80) VALUE SPACES.            
054600******************************************************************        
054700*                 P R O C E D U R E   D I V I S I O N                     
054800******************************************************************        
054900  PROCEDURE DIVISION.                                                     
055000  0100-MAIN SECTION.                                                      
055100      PERFORM 0110-ABRE-ARCHIVOS                                          
055200      PERFORM 0200-CARGA-ROSTER                                           
055300      PERFORM 0300-CARGA-SALAS                                            
055400      PERFORM 0320-CARGA-CONFIG                                           
055500      PERFORM 0400-SELECCIONA-ALGORITMO                                   
055600      PERFORM 1200-CALCULA-ESTADISTICAS                                   
055700      PERFORM 1300-ESCRIBE-REPORTE                                        
055800      PERFORM 0120-CIERRA-ARCHIVOS                                        
055900      STOP RUN.                                                           
056000  0100-MAIN-E. EXIT.                                                      
056100*----------------------------------------------------------------         
056200*              A P E R T U R A   D E   A R C H I V O S                    
056300*----------------------------------------------------------------         
056400  0110-ABRE-ARCHIVOS SECTION.                                             
056500      OPEN INPUT  STUDENT-FILE                                            
056600      OPEN INPUT  ROOM-FILE                                               
056700      OPEN INPUT  CONFIG-FILE                                             
056800      OPEN OUTPUT ASSIGN-FILE                                             
056900      OPEN OUTPUT UNASSIGN-FILE                                           
057000      OPEN OUTPUT REPORT-FILE                                             
057100      IF FS-STUDENT = 97 MOVE ZEROS TO FS-STUDENT END-IF                  
057200      IF FS-ROOM    = 97 MOVE ZEROS TO FS-ROOM    END-IF                  
057300      IF FS-CONFIG  = 97 MOVE ZEROS TO FS-CONFIG  END-IF                  
057400      IF FS-STUDENT NOT = 0 OR FS-ROOM NOT = 0 OR FS-CONFIG NOT =         
057500          0                                                               
057600          MOVE "NO SE PUDO ABRIR UNO O MAS ARCHIVOS DE ENTRADA"           
057700                                            TO WKS-MENSAJE-ERROR          
057800          PERFORM 0130-ABORTA-PROCESO                                     
057900      END-IF.                                                             
058000  0110-ABRE-ARCHIVOS-E. EXIT.                                             
058100*----------------------------------------------------------------         
058200*              C I E R R E   D E   A R C H I V O S                        
058300*----------------------------------------------------------------         
058400  0120-CIERRA-ARCHIVOS SECTION.                                           
058500      CLOSE STUDENT-FILE                                                  
058600      CLOSE ROOM-FILE                                                     
058700      CLOSE CONFIG-FILE                                                   
058800      CLOSE ASSIGN-FILE                                                   
058900      CLOSE UNASSIGN-FILE                                                 
059000      CLOSE REPORT-FILE.                                                  
059100  0120-CIERRA-ARCHIVOS-E. EXIT.                                           
059200*----------------------------------------------------------------         
059300*     ABORTO DEL PROCESO (ERROR FATAL)                                    
059400*     SOL-0441 (1989-04-02): BANNER DE ERROR POR CONSOLA Y CIERRE         
059500*     ORDENADO ANTES DE TERMINAR CON RETURN-CODE 91.                      
059600*----------------------------------------------------------------         
059700  0130-ABORTA-PROCESO SECTION.                                            
059800      DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"          
059900          UPON                                                            
060000           CONSOLE                                                        
060100      DISPLAY "   EXSP0010 - PROCESO ABORTADO                 "           
060200          UPON                                                            
060300           CONSOLE                                                        
060400      DISPLAY WKS-MENSAJE-ERROR                                           
060500          UPON                                                            
060600           CONSOLE                                                        
060700      DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"          
060800          UPON                                                            
060900           CONSOLE                                                        
061000      PERFORM 0120-CIERRA-ARCHIVOS                                        
061100      MOVE 91 TO RETURN-CODE                                              
061200      STOP RUN.                                                           
061300  0130-ABORTA-PROCESO-E. EXIT.                                            
061400*----------------------------------------------------------------         
061500*     C A R G A   D E L   R O S T E R   D E   A L U M N O S  (U1)         
061600*     SOL-0441: LEE, VALIDA Y ORDENA EL ROSTER ANTES DE ASIGNAR.          
061700*----------------------------------------------------------------         
061800  0200-CARGA-ROSTER SECTION.                                              
061900      PERFORM 0210-LEE-UN-REGISTRO-ROSTER                                 
062000      PERFORM 0210-LEE-UN-REGISTRO-ROSTER UNTIL FIN-STUDENT               
062100      IF WKS-TOTAL-ROSTER = 0 AND WKS-ROS-RECHAZADOS > 0                  
062200          MOVE "ROSTER SIN ALUMNOS VALIDOS Y HUBO ERRORES"                
062300              TO WKS-MENSAJE-ERROR                                        
062400          PERFORM 0130-ABORTA-PROCESO                                     
062500      END-IF                                                              
062600      PERFORM 0230-ORDENA-ROSTER-POR-CARNET.                              
062700  0200-CARGA-ROSTER-E. EXIT.                                              
062800*----------------------------------------------------------------         
062900*     L E E   U N   R E N G L O N   D E L   R O S T E R                   
063000*----------------------------------------------------------------         
063100  0210-LEE-UN-REGISTRO-ROSTER SECTION.                                    
063200      READ STUDENT-FILE INTO WKS-REG-ROSTER-CRUDO                         
063300          AT END SET FIN-STUDENT TO TRUE                                  
063400      END-READ                                                            
063500      IF NOT FIN-STUDENT                                                  
063600          ADD 1 TO WKS-ROS-LEIDOS                                         
063700          PERFORM 0220-VALIDA-REGISTRO-ROSTER                             
063800      END-IF.                                                             
063900  0210-LEE-UN-REGISTRO-ROSTER-E. EXIT.                                    
064000*----------------------------------------------------------------         
064100*     V A L I D A   U N   R E N G L O N   ( R 1 ,  R 2 ,  R 3 )           
064200*----------------------------------------------------------------         
064300  0220-VALIDA-REGISTRO-ROSTER SECTION.                                    
064400*    SOL-0441  R1 - CARNET EN BLANCO SE OMITE SIN AVISO.                  
064500      IF WKS-RC-ROLL = SPACES                                             
064600          GO TO 0220-VALIDA-REGISTRO-ROSTER-E                             
064700      END-IF                                                              
064800*    SOL-0441  R2 - ANIO Y SEMESTRE DEBEN SER NUMERICOS.                  
064900      IF WKS-RC-ANIO NOT NUMERIC OR WKS-RC-SEM NOT NUMERIC                
065000          ADD 1 TO WKS-ROS-RECHAZADOS                                     
065100          DISPLAY "EXSP0010 - RENGLON RECHAZADO, CARNET "                 
065200              WKS-RC-ROLL                                                 
065300              " ANIO/SEMESTRE NO NUMERICO" UPON CONSOLE                   
065400          GO TO 0220-VALIDA-REGISTRO-ROSTER-E                             
065500      END-IF                                                              
065600      IF WKS-TOTAL-ROSTER >= WKS-MAX-ESTUDIANTES                          
065700          DISPLAY "EXSP0010 - ROSTER EXCEDE " WKS-MAX-ESTUDIANTES         
065800              " ALUMNOS, CARNET " WKS-RC-ROLL " SE DESCARTA" UPON         
065900              CONSOLE                                                     
066000          GO TO 0220-VALIDA-REGISTRO-ROSTER-E                             
066100      END-IF                                                              
066200      ADD 1 TO WKS-TOTAL-ROSTER                                           
066300      ADD 1 TO WKS-ROS-ACEPTADOS                                          
066400      SET IDX-ROS TO WKS-TOTAL-ROSTER                                     
066500      MOVE WKS-RC-ROLL            TO WKS-ROS-ROLL (IDX-ROS)               
066600      MOVE WKS-RC-NOMBRE          TO WKS-ROS-NOMBRE (IDX-ROS)             
066700      MOVE WKS-RC-ANIO            TO WKS-ROS-ANIO (IDX-ROS)               
066800      MOVE WKS-RC-SEM             TO WKS-ROS-SEM (IDX-ROS)                
066900*    SOL-0441  R3 - LA CARRERA SE GUARDA EN MAYUSCULAS (SIN USAR          
067000*    FUNCIONES INTRINSECAS - SE TRASLADA CARACTER POR CARACTER).          
067100      MOVE WKS-RC-CARRERA         TO WKS-ROS-CARRERA (IDX-ROS)            
067200      INSPECT WKS-ROS-CARRERA (IDX-ROS) CONVERTING                        
067300          "abcdefghijklmnopqrstuvwxyz" TO                                 
067400          "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                    
067500      MOVE "N"                    TO WKS-ROS-SENTADO (IDX-ROS).           
067600  0220-VALIDA-REGISTRO-ROSTER-E. EXIT.                                    
067700*----------------------------------------------------------------         
067800*     O R D E N A   R O S T E R   A S C E N D E N T E   P O R             
067900*     N U M E R O   D E   C A R N E T   ( R 3 )  -  B U R B U J A         
068000*----------------------------------------------------------------         
068100  0230-ORDENA-ROSTER-POR-CARNET SECTION.                                  
068200      IF WKS-TOTAL-ROSTER < 2                                             
068300          GO TO 0230-ORDENA-ROSTER-POR-CARNET-E                           
068400      END-IF                                                              
068500      PERFORM 0232-PASADA-BURBUJA-ROSTER                                  
068600          VARYING IDX-ROS FROM 1 BY 1                                     
068700          UNTIL IDX-ROS > WKS-TOTAL-ROSTER - 1.                           
068800  0230-ORDENA-ROSTER-POR-CARNET-E. EXIT.                                  
068900  0232-PASADA-BURBUJA-ROSTER SECTION.                                     
069000      PERFORM 0234-COMPARA-INTERCAMBIA-ROSTER                             
069100          VARYING IDX-TO FROM 1 BY 1                                      
069200          UNTIL IDX-TO > WKS-TOTAL-ROSTER - IDX-ROS.                      
069300  0232-PASADA-BURBUJA-ROSTER-E. EXIT.                                     
069400  0234-COMPARA-INTERCAMBIA-ROSTER SECTION.                                
069500      IF WKS-ROS-ROLL (IDX-TO) > WKS-ROS-ROLL (IDX-TO + 1)                
069600          MOVE WKS-ROSTER (IDX-TO)      TO WKS-ROSTER-SCRATCH             
069700          MOVE WKS-ROSTER (IDX-TO + 1)  TO WKS-ROSTER (IDX-TO)            
069800          MOVE WKS-ROSTER-SCRATCH        TO WKS-ROSTER (IDX-TO +          
069900              1)                                                          
070000      END-IF.                                                             
070100  0234-COMPARA-INTERCAMBIA-ROSTER-E. EXIT.                                
070200*----------------------------------------------------------------         
070300*     C A R G A   D E L   C A T A L O G O   D E   S A L A S               
070400*----------------------------------------------------------------         
070500  0300-CARGA-SALAS SECTION.                                               
070600      PERFORM 0310-LEE-UN-REGISTRO-SALA                                   
070700      PERFORM 0310-LEE-UN-REGISTRO-SALA UNTIL FIN-ROOM                    
070800      IF WKS-TOTAL-SALAS = 0                                              
070900          MOVE "NO HAY SALAS EN ROOM-FILE - NADA QUE ASIGNAR"             
071000                                            TO WKS-MENSAJE-ERROR          
071100          PERFORM 0130-ABORTA-PROCESO                                     
071200      END-IF.                                                             
071300  0300-CARGA-SALAS-E. EXIT.                                               
071400  0310-LEE-UN-REGISTRO-SALA SECTION.                                      
071500      READ ROOM-FILE                                                      
071600          AT END SET FIN-ROOM TO TRUE                                     
071700      END-READ                                                            
071800      IF FIN-ROOM                                                         
071900          GO TO 0310-LEE-UN-REGISTRO-SALA-E                               
072000      END-IF                                                              
072100      IF WKS-TOTAL-SALAS >= WKS-MAX-SALAS                                 
072200          DISPLAY "EXSP0010 - CATALOGO DE SALAS EXCEDE "                  
072300              WKS-MAX-SALAS                                               
072400              " SALAS, SOBRANTE " ROOM-NAME " SE DESCARTA" UPON           
072500              CONSOLE                                                     
072600          GO TO 0310-LEE-UN-REGISTRO-SALA-E                               
072700      END-IF                                                              
072800      IF ROOM-ROWS > WKS-MAX-FILAS OR ROOM-COLS > WKS-MAX-COLUMNAS        
072900          DISPLAY "EXSP0010 - SALA " ROOM-NAME                            
073000              " EXCEDE DIMENSIONES MAXIMAS, SE DESCARTA"                  
073100              UPON CONSOLE                                                
073200          GO TO 0310-LEE-UN-REGISTRO-SALA-E                               
073300      END-IF                                                              
073400      ADD 1 TO WKS-TOTAL-SALAS                                            
073500      SET IDX-SALA TO WKS-TOTAL-SALAS                                     
073600      MOVE ROOM-NAME         TO WKS-SALA-NOMBRE (IDX-SALA)                
073700      MOVE ROOM-ROWS         TO WKS-SALA-FILAS (IDX-SALA)                 
073800      MOVE ROOM-COLS         TO WKS-SALA-COLUMNAS (IDX-SALA)              
073900      MOVE ROOM-BRANCH-LIST  TO WKS-SALA-CARRERAS (IDX-SALA)              
074000      INSPECT WKS-SALA-CARRERAS (IDX-SALA) CONVERTING                     
074100          "abcdefghijklmnopqrstuvwxyz" TO                                 
074200          "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                    
074300      COMPUTE WKS-SALA-CAPACIDAD (IDX-SALA) =                             
074400          ROOM-ROWS * ROOM-COLS                                           
074500      MOVE ZEROS             TO WKS-SALA-OCUPADAS (IDX-SALA)              
074600      MOVE ZEROS             TO WKS-SALA-TOT-RECOR (IDX-SALA)             
074700      PERFORM 0500-GENERA-RECORRIDO-SALA.                                 
074800  0310-LEE-UN-REGISTRO-SALA-E. EXIT.                                      
074900*----------------------------------------------------------------         
075000*     CARGA DE LOS PARAMETROS DE CORRIDA                                  
075100*----------------------------------------------------------------         
075200  0320-CARGA-CONFIG SECTION.                                              
075300      READ CONFIG-FILE                                                    
075400          AT END MOVE                                                     
075500              "CONFIG-FILE VACIO - NO HAY PARAMETROS DE CORRIDA"          
075600                                            TO WKS-MENSAJE-ERROR          
075700                 PERFORM 0130-ABORTA-PROCESO                              
075800      END-READ.                                                           
075900  0320-CARGA-CONFIG-E. EXIT.                                              
076000*----------------------------------------------------------------         
076100*     MOTOR DE RECORRIDO DE ASIENTOS (U2) - SE INVOCA UNA VEZ             
076200*     POR SALA (CON IDX-SALA YA POSICIONADO).                             
076300*     SOL-0772: SOPORTA LOS 4 PATRONES DE LLENADO Y LOS 4 ESQUEMAS        
076400*     DE HOLGURA (GAPPING) DEL REQUERIMIENTO ORIGINAL.                    
076500*----------------------------------------------------------------         
076600  0500-GENERA-RECORRIDO-SALA SECTION.                                     
076700      MOVE ZEROS TO WKS-SALA-TOT-RECOR (IDX-SALA)                         
076800      IF CFG-FILL-DIR = "R" OR CFG-FILL-DIR = "Z"                         
076900          MOVE "F" TO WKS-EJE-EXTERNO                                     
077000          MOVE WKS-SALA-FILAS (IDX-SALA)    TO WKS-CNT-EXTERNO            
077100          MOVE WKS-SALA-COLUMNAS (IDX-SALA) TO WKS-CNT-INTERNO            
077200      ELSE                                                                
077300          MOVE "C" TO WKS-EJE-EXTERNO                                     
077400          MOVE WKS-SALA-COLUMNAS (IDX-SALA) TO WKS-CNT-EXTERNO            
077500          MOVE WKS-SALA-FILAS (IDX-SALA)    TO WKS-CNT-INTERNO            
077600      END-IF                                                              
077700      EVALUATE CFG-START-CORNER                                           
077800          WHEN "TL" MOVE "S" TO WKS-FILA-ASC-BASE                         
077900                    MOVE "S" TO WKS-COL-ASC-BASE                          
078000          WHEN "TR" MOVE "S" TO WKS-FILA-ASC-BASE                         
078100                    MOVE "N" TO WKS-COL-ASC-BASE                          
078200          WHEN "BL" MOVE "N" TO WKS-FILA-ASC-BASE                         
078300                    MOVE "S" TO WKS-COL-ASC-BASE                          
078400          WHEN OTHER MOVE "N" TO WKS-FILA-ASC-BASE                        
078500                     MOVE "N" TO WKS-COL-ASC-BASE                         
078600      END-EVALUATE                                                        
078700      IF EJE-EXTERNO-ES-FILA                                              
078800          MOVE WKS-FILA-ASC-BASE TO WKS-EXT-ASCENDE                       
078900          MOVE WKS-COL-ASC-BASE  TO WKS-INT-ASCENDE-BASE                  
079000      ELSE                                                                
079100          MOVE WKS-COL-ASC-BASE  TO WKS-EXT-ASCENDE                       
079200          MOVE WKS-FILA-ASC-BASE TO WKS-INT-ASCENDE-BASE                  
079300      END-IF                                                              
079400      IF CFG-FILL-DIR = "Z" OR CFG-FILL-DIR = "X"                         
079500          MOVE "S" TO WKS-APLICA-ZIGZAG                                   
079600      ELSE                                                                
079700          MOVE "N" TO WKS-APLICA-ZIGZAG                                   
079800      END-IF                                                              
079900      IF CFG-GAPPING = "R" AND CFG-FILL-DIR NOT = "X"                     
080000          MOVE "S" TO WKS-APLICA-SALTO-EXTERNO                            
080100      ELSE                                                                
080200          MOVE "N" TO WKS-APLICA-SALTO-EXTERNO                            
080300      END-IF                                                              
080400      MOVE "N" TO WKS-ZIGZAG-BANDERA                                      
080500      MOVE WKS-INT-ASCENDE-BASE TO WKS-INT-ASCENDE-EFEC                   
080600      PERFORM 0510-RECORRE-EXTERNO                                        
080700          VARYING WKS-ORD-EXTERNO FROM 0 BY 1                             
080800          UNTIL WKS-ORD-EXTERNO >= WKS-CNT-EXTERNO                        
080900      MOVE WKS-SALA-TOT-RECOR (IDX-SALA) TO WKS-SALA-CAP-EFECT            
081000          (IDX-SALA).                                                     
081100  0500-GENERA-RECORRIDO-SALA-E. EXIT.                                     
081200*    UNA   F I L A   O   C O L U M N A   E X T E R N A                    
081300  0510-RECORRE-EXTERNO SECTION.                                           
081400      IF APLICA-ZIGZAG AND WKS-ORD-EXTERNO > 0                            
081500          IF ZIGZAG-INVERTIDO                                             
081600              MOVE "N" TO WKS-ZIGZAG-BANDERA                              
081700          ELSE                                                            
081800              MOVE "S" TO WKS-ZIGZAG-BANDERA                              
081900          END-IF                                                          
082000      END-IF                                                              
082100      IF ZIGZAG-INVERTIDO                                                 
082200          IF WKS-INT-ASCENDE-BASE = "S"                                   
082300              MOVE "N" TO WKS-INT-ASCENDE-EFEC                            
082400          ELSE                                                            
082500              MOVE "S" TO WKS-INT-ASCENDE-EFEC                            
082600          END-IF                                                          
082700      ELSE                                                                
082800          MOVE WKS-INT-ASCENDE-BASE TO WKS-INT-ASCENDE-EFEC               
082900      END-IF                                                              
083000      MOVE "N" TO WKS-SALTA-BLOQUE                                        
083100      IF APLICA-SALTO-EXTERNO                                             
083200          DIVIDE WKS-ORD-EXTERNO BY 2 GIVING WKS-COCIENTE                 
083300              REMAINDER WKS-RESIDUO                                       
083400          IF WKS-RESIDUO = 1                                              
083500              MOVE "S" TO WKS-SALTA-BLOQUE                                
083600          END-IF                                                          
083700      END-IF                                                              
083800      IF SALTA-ESTE-BLOQUE                                                
083900          GO TO 0510-RECORRE-EXTERNO-E                                    
084000      END-IF                                                              
084100      IF WKS-EXT-ASCENDE = "S"                                            
084200          COMPUTE WKS-POS-EXTERNO = WKS-ORD-EXTERNO + 1                   
084300      ELSE                                                                
084400          COMPUTE WKS-POS-EXTERNO = WKS-CNT-EXTERNO -                     
084500              WKS-ORD-EXTERNO                                             
084600      END-IF                                                              
084700      PERFORM 0520-RECORRE-INTERNO                                        
084800          VARYING WKS-ORD-INTERNO FROM 0 BY 1                             
084900          UNTIL WKS-ORD-INTERNO >= WKS-CNT-INTERNO.                       
085000  0510-RECORRE-EXTERNO-E. EXIT.                                           
085100*    UN ASIENTO DENTRO DE LA FILA/COLUMNA ACTUAL.                         
085200  0520-RECORRE-INTERNO SECTION.                                           
085300      MOVE "N" TO WKS-SALTA-SEAT                                          
085400      EVALUATE CFG-GAPPING                                                
085500          WHEN "S"                                                        
085600              DIVIDE WKS-ORD-INTERNO BY 2 GIVING WKS-COCIENTE             
085700                  REMAINDER WKS-RESIDUO                                   
085800              IF WKS-RESIDUO = 1                                          
085900                  MOVE "S" TO WKS-SALTA-SEAT                              
086000              END-IF                                                      
086100          WHEN "C"                                                        
086200              COMPUTE WKS-SUMA-ORD = WKS-ORD-EXTERNO +                    
086300                  WKS-ORD-INTERNO                                         
086400              DIVIDE WKS-SUMA-ORD BY 2 GIVING WKS-COCIENTE                
086500                  REMAINDER WKS-RESIDUO                                   
086600              IF WKS-RESIDUO = 1                                          
086700                  MOVE "S" TO WKS-SALTA-SEAT                              
086800              END-IF                                                      
086900      END-EVALUATE                                                        
087000      IF SALTA-ESTE-ASIENTO                                               
087100          GO TO 0520-RECORRE-INTERNO-E                                    
087200      END-IF                                                              
087300      IF WKS-INT-ASCENDE-EFEC = "S"                                       
087400          COMPUTE WKS-POS-INTERNO = WKS-ORD-INTERNO + 1                   
087500      ELSE                                                                
087600          COMPUTE WKS-POS-INTERNO = WKS-CNT-INTERNO -                     
087700              WKS-ORD-INTERNO                                             
087800      END-IF                                                              
087900      IF EJE-EXTERNO-ES-FILA                                              
088000          MOVE WKS-POS-EXTERNO TO WKS-FILA-EMITIR                         
088100          MOVE WKS-POS-INTERNO TO WKS-COL-EMITIR                          
088200      ELSE                                                                
088300          MOVE WKS-POS-INTERNO TO WKS-FILA-EMITIR                         
088400          MOVE WKS-POS-EXTERNO TO WKS-COL-EMITIR                          
088500      END-IF                                                              
088600      IF WKS-SALA-TOT-RECOR (IDX-SALA) < WKS-MAX-ASIENTOS-SALA            
088700          ADD 1 TO WKS-SALA-TOT-RECOR (IDX-SALA)                          
088800          SET IDX-REC TO WKS-SALA-TOT-RECOR (IDX-SALA)                    
088900          MOVE WKS-FILA-EMITIR TO WKS-REC-FILA (IDX-SALA IDX-REC)         
089000          MOVE WKS-COL-EMITIR  TO WKS-REC-COL  (IDX-SALA IDX-REC)         
089100      END-IF.                                                             
089200  0520-RECORRE-INTERNO-E. EXIT.                                           
089300*----------------------------------------------------------------         
089400*     V A L I D A D O R   D E   V E C I N O S   ( U 3 )                   
089500*     ENTRA CON WKS-VEC-SALA-IDX/FILA/COL/CARRERA/ANIO/SEM/MODO           
089600*     YA CARGADOS POR EL ASIGNADOR QUE LA INVOCA. SOLO CUENTAN            
089700*     LOS 4 VECINOS ORTOGONALES Y SOLO SI ESTAN OCUPADOS.                 
089800*----------------------------------------------------------------         
089900  0600-VALIDA-VECINOS-SALA SECTION.                                       
090000      MOVE "N" TO WKS-VEC-CONFLICTO                                       
090100      MOVE ZEROS TO WKS-VEC-VIOLACIONES                                   
090200      MOVE "N" TO WKS-VEC-FIRED-BRANCH                                    
090300      MOVE "N" TO WKS-VEC-FIRED-YEAR                                      
090400      MOVE "N" TO WKS-VEC-FIRED-YEARSEM                                   
090500      PERFORM 0610-PRUEBA-UN-VECINO                                       
090600          VARYING WKS-VEC-DIR FROM 1 BY 1 UNTIL WKS-VEC-DIR > 4           
090700      IF VEC-MODO-COMBINADO                                               
090800          IF CFG-BRANCH-ADJ-ON OR CFG-YEAR-ADJ-ON OR                      
090900             CFG-YEARSEM-ADJ-ON                                           
091000              MOVE ZEROS TO WKS-VEC-VIOLACIONES                           
091100              IF CFG-BRANCH-ADJ-ON AND VEC-FIRED-BRANCH                   
091200                  ADD 1 TO WKS-VEC-VIOLACIONES                            
091300              END-IF                                                      
091400              IF CFG-YEAR-ADJ-ON AND VEC-FIRED-YEAR                       
091500                  ADD 1 TO WKS-VEC-VIOLACIONES                            
091600              END-IF                                                      
091700              IF CFG-YEARSEM-ADJ-ON AND VEC-FIRED-YEARSEM                 
091800                  ADD 1 TO WKS-VEC-VIOLACIONES                            
091900              END-IF                                                      
092000          END-IF                                                          
092100      END-IF.                                                             
092200  0600-VALIDA-VECINOS-SALA-E. EXIT.                                       
092300*    U N A   P O S I C I O N   V E C I N A                                
092400  0610-PRUEBA-UN-VECINO SECTION.                                          
092500      EVALUATE WKS-VEC-DIR                                                
092600          WHEN 1 COMPUTE WKS-VEC-NF = WKS-VEC-FILA - 1                    
092700                 MOVE WKS-VEC-COL TO WKS-VEC-NC                           
092800          WHEN 2 COMPUTE WKS-VEC-NF = WKS-VEC-FILA + 1                    
092900                 MOVE WKS-VEC-COL TO WKS-VEC-NC                           
093000          WHEN 3 MOVE WKS-VEC-FILA TO WKS-VEC-NF                          
093100                 COMPUTE WKS-VEC-NC = WKS-VEC-COL - 1                     
093200          WHEN 4 MOVE WKS-VEC-FILA TO WKS-VEC-NF                          
093300                 COMPUTE WKS-VEC-NC = WKS-VEC-COL + 1                     
093400      END-EVALUATE                                                        
093500      IF WKS-VEC-NF < 1 OR WKS-VEC-NF > WKS-SALA-FILAS                    
093600          (WKS-VEC-SALA-IDX) OR WKS-VEC-NC < 1 OR WKS-VEC-NC >            
093700          WKS-SALA-COLUMNAS (WKS-VEC-SALA-IDX)                            
093800          GO TO 0610-PRUEBA-UN-VECINO-E                                   
093900      END-IF                                                              
094000      IF WKS-CELDA-OCUPADA (WKS-VEC-SALA-IDX WKS-VEC-NF                   
094100          WKS-VEC-NC)                                                     
094200          = "N"                                                           
094300          GO TO 0610-PRUEBA-UN-VECINO-E                                   
094400      END-IF                                                              
094500      EVALUATE TRUE                                                       
094600          WHEN VEC-MODO-SOLO-BRANCH                                       
094700              IF WKS-CELDA-CARRERA (WKS-VEC-SALA-IDX WKS-VEC-NF           
094800                 WKS-VEC-NC) = WKS-VEC-CARRERA                            
094900                  MOVE "S" TO WKS-VEC-CONFLICTO                           
095000                  ADD 1 TO WKS-VEC-VIOLACIONES                            
095100              END-IF                                                      
095200          WHEN VEC-MODO-SOLO-ANIOSEM                                      
095300              IF WKS-CELDA-ANIO (WKS-VEC-SALA-IDX WKS-VEC-NF              
095400                 WKS-VEC-NC) = WKS-VEC-ANIO                               
095500                  MOVE "S" TO WKS-VEC-CONFLICTO                           
095600                  ADD 1 TO WKS-VEC-VIOLACIONES                            
095700              END-IF                                                      
095800          WHEN VEC-MODO-SOLO-ANIOSEM-EXACTO                               
095900              IF WKS-CELDA-ANIO (WKS-VEC-SALA-IDX WKS-VEC-NF              
096000                 WKS-VEC-NC) = WKS-VEC-ANIO AND WKS-CELDA-SEM             
096100                 (WKS-VEC-SALA-IDX WKS-VEC-NF WKS-VEC-NC) =               
096200                 WKS-VEC-SEM                                              
096300                  MOVE "S" TO WKS-VEC-CONFLICTO                           
096400                  ADD 1 TO WKS-VEC-VIOLACIONES                            
096500              END-IF                                                      
096600          WHEN VEC-MODO-COMBINADO                                         
096700              IF WKS-CELDA-CARRERA (WKS-VEC-SALA-IDX WKS-VEC-NF           
096800                 WKS-VEC-NC) = WKS-VEC-CARRERA                            
096900                  MOVE "S" TO WKS-VEC-FIRED-BRANCH                        
097000              END-IF                                                      
097100              IF WKS-CELDA-ANIO (WKS-VEC-SALA-IDX WKS-VEC-NF              
097200                 WKS-VEC-NC) = WKS-VEC-ANIO                               
097300                  MOVE "S" TO WKS-VEC-FIRED-YEAR                          
097400              END-IF                                                      
097500              IF WKS-CELDA-ANIO (WKS-VEC-SALA-IDX WKS-VEC-NF              
097600                 WKS-VEC-NC) = WKS-VEC-ANIO AND WKS-CELDA-SEM             
097700                 (WKS-VEC-SALA-IDX WKS-VEC-NF WKS-VEC-NC) =               
097800                 WKS-VEC-SEM                                              
097900                  MOVE "S" TO WKS-VEC-FIRED-YEARSEM                       
098000              END-IF                                                      
098100              IF CFG-BRANCH-ADJ-ON OR CFG-YEAR-ADJ-ON OR                  
098200                 CFG-YEARSEM-ADJ-ON                                       
098300                  IF (CFG-BRANCH-ADJ-ON AND VEC-FIRED-BRANCH) OR          
098400                     (CFG-YEAR-ADJ-ON AND VEC-FIRED-YEAR) OR              
098500                     (CFG-YEARSEM-ADJ-ON AND VEC-FIRED-YEARSEM)           
098600                      MOVE "S" TO WKS-VEC-CONFLICTO                       
098700                  END-IF                                                  
098800              ELSE                                                        
098900                  IF VEC-FIRED-BRANCH                                     
099000                      MOVE "S" TO WKS-VEC-CONFLICTO                       
099100                      ADD 1 TO WKS-VEC-VIOLACIONES                        
099200                      MOVE "N" TO WKS-VEC-FIRED-BRANCH                    
099300                  END-IF                                                  
099400                  IF VEC-FIRED-YEARSEM                                    
099500                      MOVE "S" TO WKS-VEC-CONFLICTO                       
099600                      ADD 1 TO WKS-VEC-VIOLACIONES                        
099700                      MOVE "N" TO WKS-VEC-FIRED-YEARSEM                   
099800                  END-IF                                                  
099900              END-IF                                                      
100000      END-EVALUATE.                                                       
100100  0610-PRUEBA-UN-VECINO-E. EXIT.                                          
100200*----------------------------------------------------------------         
100300*     S E L E C C I O N   D E L   A L G O R I T M O   ( U 8 )             
100400*     MAPEA EL CODIGO DE PATRON A UNO DE LOS 4 ASIGNADORES.               
100500*----------------------------------------------------------------         
100600  0400-SELECCIONA-ALGORITMO SECTION.                                      
100700      SET IDX-TP TO 1                                                     
100800      PERFORM 0410-BUSCA-NOMBRE-PATRON                                    
100900          VARYING IDX-TP FROM 1 BY 1 UNTIL IDX-TP > 4                     
101000      EVALUATE TRUE                                                       
101100          WHEN CFG-PAT-SECUENCIAL  PERFORM 0700-ASIGNA-SECUENCIAL         
101200          WHEN CFG-PAT-ALT-CARRERA PERFORM                                
101300              0800-ASIGNA-ALTERNA-CARRERA                                 
101400          WHEN CFG-PAT-ALT-ANIOSEM PERFORM                                
101500              0900-ASIGNA-ALTERNA-ANIOSEM                                 
101600          WHEN CFG-PAT-ALEATORIO   PERFORM 1000-ASIGNA-ALEATORIO          
101700          WHEN OTHER                                                      
101800              MOVE "CFG-PATTERN DESCONOCIDO EN CONFIG-FILE"               
101900                                            TO WKS-MENSAJE-ERROR          
102000              PERFORM 0130-ABORTA-PROCESO                                 
102100      END-EVALUATE.                                                       
102200  0400-SELECCIONA-ALGORITMO-E. EXIT.                                      
102300  0410-BUSCA-NOMBRE-PATRON SECTION.                                       
102400      IF WKS-TP-COD (IDX-TP) = CFG-PATTERN                                
102500          MOVE WKS-TP-NOM (IDX-TP) TO WKS-NOMBRE-PATRON-ACTUAL            
102600      END-IF.                                                             
102700  0410-BUSCA-NOMBRE-PATRON-E. EXIT.                                       
102800*----------------------------------------------------------------         
102900*     A S I G N A D O R   S E C U E N C I A L   ( U 4 )                   
103000*     SOL-0809: ORDENA POR CFG-SORT-ORDER SIN ALTERAR EL ORDEN            
103100*     MAESTRO DEL ROSTER (R7); RUTEA POR CARRERA SI HAY SALAS             
103200*     RESTRINGIDAS (R8/R9), LUEGO COLOCA ASIENTO POR ASIENTO.             
103300*----------------------------------------------------------------         
103400  0700-ASIGNA-SECUENCIAL SECTION.                                         
103500      PERFORM 0710-ORDENA-POR-CFG                                         
103600      MOVE "N" TO WKS-SEC-HAY-RESTRICCION                                 
103700      PERFORM 0715-DETECTA-RESTRICCION                                    
103800          VARYING IDX-SALA FROM 1 BY 1 UNTIL IDX-SALA >                   
103900              WKS-TOTAL-SALAS                                             
104000      PERFORM 0716-RESETEA-PUNTERO-SALA                                   
104100          VARYING IDX-SALA FROM 1 BY 1 UNTIL IDX-SALA >                   
104200              WKS-TOTAL-SALAS                                             
104300      IF SEC-HAY-RESTRICCION                                              
104400          PERFORM 0720-RUTEA-Y-COLOCA                                     
104500              VARYING IDX-TO FROM 1 BY 1 UNTIL IDX-TO >                   
104600                  WKS-TOTAL-ROSTER                                        
104700      ELSE                                                                
104800          MOVE ZEROS TO WKS-SEC-PUNTERO-ROSTER                            
104900          PERFORM 0740-COLOCA-SIN-RESTRICCION                             
105000              VARYING IDX-SALA FROM 1 BY 1 UNTIL IDX-SALA >               
105100              WKS-TOTAL-SALAS                                             
105200      END-IF.                                                             
105300  0700-ASIGNA-SECUENCIAL-E. EXIT.                                         
105400*----------------------------------------------------------------         
105500*     ORDENAMIENTO SEGUN CFG-SORT-ORDER (R7) - TABLA DE                   
105600*     PUNTEROS PARALELA                                                   
105700*----------------------------------------------------------------         
105800  0710-ORDENA-POR-CFG SECTION.                                            
105900      PERFORM 0712-ARMA-CLAVE-ORDEN                                       
106000          VARYING IDX-TO FROM 1 BY 1 UNTIL IDX-TO >                       
106100              WKS-TOTAL-ROSTER                                            
106200      IF WKS-TOTAL-ROSTER > 1                                             
106300          PERFORM 0714-PASADA-BURBUJA-ORDEN                               
106400              VARYING WKS-BARAJA-I FROM 1 BY 1                            
106500              UNTIL WKS-BARAJA-I > WKS-TOTAL-ROSTER - 1                   
106600      END-IF.                                                             
106700  0710-ORDENA-POR-CFG-E. EXIT.                                            
106800  0712-ARMA-CLAVE-ORDEN SECTION.                                          
106900      MOVE IDX-TO TO WKS-TO-PUNTERO (IDX-TO)                              
107000      MOVE SPACES TO WKS-TO-CLAVE (IDX-TO)                                
107100      EVALUATE CFG-SORT-ORDER                                             
107200          WHEN "N"                                                        
107300              MOVE WKS-ROS-NOMBRE (IDX-TO) TO                             
107400                  WKS-TO-CLAVE (IDX-TO) (1:25)                            
107500              INSPECT WKS-TO-CLAVE (IDX-TO) CONVERTING                    
107600                  "abcdefghijklmnopqrstuvwxyz" TO                         
107700                  "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                            
107800          WHEN "B"                                                        
107900              MOVE WKS-ROS-CARRERA (IDX-TO) TO                            
108000                  WKS-TO-CLAVE (IDX-TO) (1:5)                             
108100              MOVE WKS-ROS-ROLL (IDX-TO) TO                               
108200                  WKS-TO-CLAVE (IDX-TO) (6:12)                            
108300          WHEN "Y"                                                        
108400              MOVE WKS-ROS-ANIO (IDX-TO) TO                               
108500                  WKS-TO-CLAVE (IDX-TO) (1:1)                             
108600              MOVE WKS-ROS-ROLL (IDX-TO) TO                               
108700                  WKS-TO-CLAVE (IDX-TO) (2:12)                            
108800          WHEN OTHER                                                      
108900              MOVE WKS-ROS-ROLL (IDX-TO) TO                               
109000                  WKS-TO-CLAVE (IDX-TO) (1:12)                            
109100      END-EVALUATE.                                                       
109200  0712-ARMA-CLAVE-ORDEN-E. EXIT.                                          
109300  0714-PASADA-BURBUJA-ORDEN SECTION.                                      
109400      PERFORM 0718-COMPARA-INTERCAMBIA-ORDEN                              
109500          VARYING WKS-BARAJA-J FROM 1 BY 1                                
109600          UNTIL WKS-BARAJA-J > WKS-TOTAL-ROSTER - WKS-BARAJA-I.           
109700  0714-PASADA-BURBUJA-ORDEN-E. EXIT.                                      
109800  0718-COMPARA-INTERCAMBIA-ORDEN SECTION.                                 
109900      IF WKS-TO-CLAVE (WKS-BARAJA-J) > WKS-TO-CLAVE (WKS-BARAJA-J         
110000          + 1)                                                            
110100          MOVE WKS-TO-ENTRADA (WKS-BARAJA-J)     TO                       
110200              WKS-ORDEN-SCRATCH                                           
110300          MOVE WKS-TO-ENTRADA (WKS-BARAJA-J + 1) TO                       
110400              WKS-TO-ENTRADA (WKS-BARAJA-J)                               
110500          MOVE WKS-ORDEN-SCRATCH TO WKS-TO-ENTRADA (WKS-BARAJA-J +        
110600              1)                                                          
110700      END-IF.                                                             
110800  0718-COMPARA-INTERCAMBIA-ORDEN-E. EXIT.                                 
110900*----------------------------------------------------------------         
111000*     DETECTA SI ALGUNA SALA RESTRINGE                                    
111100*----------------------------------------------------------------         
111200  0715-DETECTA-RESTRICCION SECTION.                                       
111300      IF WKS-SALA-CARRERAS (IDX-SALA) NOT = SPACES                        
111400          MOVE "S" TO WKS-SEC-HAY-RESTRICCION                             
111500      END-IF.                                                             
111600  0715-DETECTA-RESTRICCION-E. EXIT.                                       
111700  0716-RESETEA-PUNTERO-SALA SECTION.                                      
111800      MOVE ZEROS TO WKS-SALA-PTR-ASIENTO (IDX-SALA).                      
111900  0716-RESETEA-PUNTERO-SALA-E. EXIT.                                      
112000*----------------------------------------------------------------         
112100*     RUTEO POR CARRERA (R8) Y COLOCACION                                 
112200*----------------------------------------------------------------         
112300  0720-RUTEA-Y-COLOCA SECTION.                                            
112400      MOVE WKS-TO-PUNTERO (IDX-TO)         TO WKS-PUNTERO-TEMPORAL        
112500      MOVE ZEROS                           TO WKS-SEC-SALA-DESTINO        
112600      MOVE WKS-ROS-CARRERA (WKS-PUNTERO-TEMPORAL) TO                      
112700          WKS-CARR-PRUEBA                                                 
112800      PERFORM 0722-PRUEBA-SALA-PARA-RUTEO                                 
112900          VARYING IDX-SALA FROM 1 BY 1                                    
113000          UNTIL IDX-SALA > WKS-TOTAL-SALAS OR                             
113100                WKS-SEC-SALA-DESTINO NOT = ZERO                           
113200      IF WKS-SEC-SALA-DESTINO = ZERO                                      
113300          CONTINUE                                                        
113400      ELSE                                                                
113500          PERFORM 0760-COLOCA-ESTUDIANTE-EN-ASIENTO                       
113600      END-IF.                                                             
113700  0720-RUTEA-Y-COLOCA-E. EXIT.                                            
113800  0722-PRUEBA-SALA-PARA-RUTEO SECTION.                                    
113900      PERFORM 0724-PRUEBA-CARRERA-SALA                                    
114000      IF CARR-PERMITIDA                                                   
114100          MOVE IDX-SALA TO WKS-SEC-SALA-DESTINO                           
114200      END-IF.                                                             
114300  0722-PRUEBA-SALA-PARA-RUTEO-E. EXIT.                                    
114400*----------------------------------------------------------------         
114500*     R9 - PRUEBA DE CARRERA PERMITIDA                                    
114600*     (SALA VACIA DE RESTRICCION = TODAS LAS CARRERAS PERMITIDAS)         
114700*----------------------------------------------------------------         
114800  0724-PRUEBA-CARRERA-SALA SECTION.                                       
114900      MOVE WKS-SALA-CARRERAS (IDX-SALA) TO WKS-CARR-SCRATCH-TXT           
115000      MOVE "N" TO WKS-CARR-ENCONTRADA                                     
115100      IF WKS-CARR-SCRATCH-TXT = SPACES                                    
115200          MOVE "S" TO WKS-CARR-ENCONTRADA                                 
115300          GO TO 0724-PRUEBA-CARRERA-SALA-E                                
115400      END-IF                                                              
115500      PERFORM 0726-COMPARA-UNA-CARRERA                                    
115600          VARYING IDX-SCARR FROM 1 BY 1 UNTIL IDX-SCARR > 5.              
115700  0724-PRUEBA-CARRERA-SALA-E. EXIT.                                       
115800  0726-COMPARA-UNA-CARRERA SECTION.                                       
115900      IF WKS-CS-CARR (IDX-SCARR) (1:5) = WKS-CARR-PRUEBA                  
116000          MOVE "S" TO WKS-CARR-ENCONTRADA                                 
116100      END-IF.                                                             
116200  0726-COMPARA-UNA-CARRERA-E. EXIT.                                       
116300*----------------------------------------------------------------         
116400*     C O L O C A C I O N   S I N   R E S T R I C C I O N                 
116500*     ( B L O Q U E S   C O N T I G U O S   P O R   S A L A )             
116600*----------------------------------------------------------------         
116700  0740-COLOCA-SIN-RESTRICCION SECTION.                                    
116800      PERFORM 0742-COLOCA-UN-ESTUDIANTE-SR                                
116900          VARYING WKS-SEC-PUNTERO-ASIENTO FROM 1 BY 1                     
117000          UNTIL WKS-SEC-PUNTERO-ASIENTO > WKS-SALA-CAP-EFECT              
117100              (IDX-SALA)                                                  
117200                OR WKS-SEC-PUNTERO-ROSTER >= WKS-TOTAL-ROSTER.            
117300  0740-COLOCA-SIN-RESTRICCION-E. EXIT.                                    
117400  0742-COLOCA-UN-ESTUDIANTE-SR SECTION.                                   
117500      ADD 1 TO WKS-SEC-PUNTERO-ROSTER                                     
117600      MOVE WKS-TO-PUNTERO (WKS-SEC-PUNTERO-ROSTER) TO                     
117700          WKS-PUNTERO-TEMPORAL                                            
117800      MOVE IDX-SALA TO WKS-SEC-SALA-DESTINO                               
117900      PERFORM 0760-COLOCA-ESTUDIANTE-EN-ASIENTO.                          
118000  0742-COLOCA-UN-ESTUDIANTE-SR-E. EXIT.                                   
118100*----------------------------------------------------------------         
118200*     COLOCA UN ALUMNO YA RUTEADO EN EL SIGUIENTE ASIENTO LIBRE           
118300*     DE LA SALA DESTINO (COMUN A TODOS LOS ASIGNADORES). SI NO           
118400*     HAY ASIENTOS LIBRES EL ALUMNO QUEDA SIN ASIGNAR.                    
118500*----------------------------------------------------------------         
118600  0760-COLOCA-ESTUDIANTE-EN-ASIENTO SECTION.                              
118700      IF WKS-SALA-PTR-ASIENTO (WKS-SEC-SALA-DESTINO) >=                   
118800         WKS-SALA-TOT-RECOR (WKS-SEC-SALA-DESTINO)                        
118900          GO TO 0760-COLOCA-ESTUDIANTE-EN-ASIENTO-E                       
119000      END-IF                                                              
119100      ADD 1 TO WKS-SALA-PTR-ASIENTO (WKS-SEC-SALA-DESTINO)                
119200      SET IDX-SALA TO WKS-SEC-SALA-DESTINO                                
119300      SET IDX-REC  TO WKS-SALA-PTR-ASIENTO (WKS-SEC-SALA-DESTINO)         
119400      MOVE WKS-REC-FILA (IDX-SALA IDX-REC) TO WKS-FILA-EMITIR             
119500      MOVE WKS-REC-COL  (IDX-SALA IDX-REC) TO WKS-COL-EMITIR              
119600      PERFORM 0762-MARCA-ASIENTO-OCUPADO.                                 
119700  0760-COLOCA-ESTUDIANTE-EN-ASIENTO-E. EXIT.                              
119800*----------------------------------------------------------------         
119900*     MARCA UN ASIENTO YA ESCOGIDO COMO OCUPADO (IDX-SALA,                
120000*     WKS-FILA/COL-EMITIR Y WKS-PUNTERO-TEMPORAL YA CARGADOS              
120100*     POR EL QUE INVOCA).                                                 
120200*----------------------------------------------------------------         
120300  0762-MARCA-ASIENTO-OCUPADO SECTION.                                     
120400      MOVE WKS-FILA-EMITIR TO WKS-ROS-FILA-ASIG                           
120500          (WKS-PUNTERO-TEMPORAL)                                          
120600      MOVE WKS-COL-EMITIR  TO WKS-ROS-COL-ASIG                            
120700          (WKS-PUNTERO-TEMPORAL)                                          
120800      MOVE WKS-SALA-NOMBRE (IDX-SALA) TO                                  
120900          WKS-ROS-SALA-ASIG (WKS-PUNTERO-TEMPORAL)                        
121000      MOVE "S" TO WKS-ROS-SENTADO (WKS-PUNTERO-TEMPORAL)                  
121100      ADD 1 TO WKS-SALA-OCUPADAS (IDX-SALA)                               
121200      SET IDX-GF TO WKS-FILA-EMITIR                                       
121300      SET IDX-GC TO WKS-COL-EMITIR                                        
121400      MOVE "S" TO WKS-CELDA-OCUPADA (IDX-SALA IDX-GF IDX-GC)              
121500      MOVE WKS-ROS-ROLL (WKS-PUNTERO-TEMPORAL) TO                         
121600          WKS-CELDA-ROLL (IDX-SALA IDX-GF IDX-GC)                         
121700      MOVE WKS-ROS-CARRERA (WKS-PUNTERO-TEMPORAL) TO                      
121800          WKS-CELDA-CARRERA (IDX-SALA IDX-GF IDX-GC)                      
121900      MOVE WKS-ROS-NOMBRE (WKS-PUNTERO-TEMPORAL) TO                       
122000          WKS-CELDA-NOMBRE (IDX-SALA IDX-GF IDX-GC)                       
122100      MOVE WKS-ROS-ANIO (WKS-PUNTERO-TEMPORAL) TO                         
122200          WKS-CELDA-ANIO (IDX-SALA IDX-GF IDX-GC)                         
122300      MOVE WKS-ROS-SEM (WKS-PUNTERO-TEMPORAL) TO                          
122400          WKS-CELDA-SEM (IDX-SALA IDX-GF IDX-GC).                         
122500  0762-MARCA-ASIENTO-OCUPADO-E. EXIT.                                     
122600*----------------------------------------------------------------         
122700*     A S I G N A D O R   A L T E R N A   P O R   C A R R E R A           
122800*     (U5)                                                                
122900*     SOL-0677: AGRUPA POR CARRERA, INTERCALA EN RONDA, COLOCA CON        
123000*     PRUEBA DE VECINOS; UN ALUMNO NUNCA SE SIENTA DOS VECES              
123100*     (R12).                                                              
123200*----------------------------------------------------------------         
123300  0800-ASIGNA-ALTERNA-CARRERA SECTION.                                    
123400      PERFORM 0810-PROCESA-SALA-ALT-CARR                                  
123500          VARYING IDX-SALA FROM 1 BY 1 UNTIL IDX-SALA >                   
123600              WKS-TOTAL-SALAS.                                            
123700  0800-ASIGNA-ALTERNA-CARRERA-E. EXIT.                                    
123800  0810-PROCESA-SALA-ALT-CARR SECTION.                                     
123900      PERFORM 0812-RECOLECTA-CAND-CARRERA                                 
124000      PERFORM 0816-ARMA-GRUPOS-UNICOS                                     
124100      PERFORM 0818-INTERCALA-GRUPOS                                       
124200      IF WKS-SALA-TOT-RECOR (IDX-SALA) > 0                                
124300          PERFORM 0820-LLENA-UN-ASIENTO-ALT-CARR                          
124400              VARYING IDX-REC FROM 1 BY 1                                 
124500              UNTIL IDX-REC > WKS-SALA-TOT-RECOR (IDX-SALA)               
124600      END-IF.                                                             
124700  0810-PROCESA-SALA-ALT-CARR-E. EXIT.                                     
124800*    E L E G I B L E S   D E   L A   S A L A  ( R 9 )  -  S O L O         
124900*    A L U M N O S   A U N   S I N   A S I E N T O  ( R 1 2 ) .           
125000  0812-RECOLECTA-CAND-CARRERA SECTION.                                    
125100      MOVE ZEROS TO WKS-TOTAL-CANDIDATOS                                  
125200      PERFORM 0813-PRUEBA-CANDIDATO-CARRERA                               
125300          VARYING WKS-GEN-I FROM 1 BY 1 UNTIL WKS-GEN-I >                 
125400          WKS-TOTAL-ROSTER.                                               
125500  0812-RECOLECTA-CAND-CARRERA-E. EXIT.                                    
125600  0813-PRUEBA-CANDIDATO-CARRERA SECTION.                                  
125700      IF YA-SENTADO (WKS-GEN-I)                                           
125800          GO TO 0813-PRUEBA-CANDIDATO-CARRERA-E                           
125900      END-IF                                                              
126000      MOVE WKS-ROS-CARRERA (WKS-GEN-I) TO WKS-CARR-PRUEBA                 
126100      PERFORM 0724-PRUEBA-CARRERA-SALA                                    
126200      IF NOT CARR-PERMITIDA                                               
126300          GO TO 0813-PRUEBA-CANDIDATO-CARRERA-E                           
126400      END-IF                                                              
126500      ADD 1 TO WKS-TOTAL-CANDIDATOS                                       
126600      MOVE WKS-GEN-I TO WKS-CAND-PUNTERO (WKS-TOTAL-CANDIDATOS)           
126700      MOVE SPACES TO WKS-CAND-CLAVE-GRUPO (WKS-TOTAL-CANDIDATOS)          
126800      MOVE WKS-ROS-CARRERA (WKS-GEN-I) TO                                 
126900          WKS-CAND-CLAVE-GRUPO (WKS-TOTAL-CANDIDATOS) (1:5)               
127000      MOVE "N" TO WKS-CAND-USADO (WKS-TOTAL-CANDIDATOS).                  
127100  0813-PRUEBA-CANDIDATO-CARRERA-E. EXIT.                                  
127200*    R10 - GRUPOS UNICOS EN ORDEN DE PRIMER ENCUENTRO (YA EN              
127300*    ORDEN DE CARNET PORQUE EL ROSTER LO ESTA).                           
127400  0816-ARMA-GRUPOS-UNICOS SECTION.                                        
127500      MOVE ZEROS TO WKS-TOTAL-GRUPOS                                      
127600      PERFORM 0817-PRUEBA-GRUPO-NUEVO                                     
127700          VARYING WKS-GEN-I FROM 1 BY 1 UNTIL WKS-GEN-I >                 
127800          WKS-TOTAL-CANDIDATOS.                                           
127900  0816-ARMA-GRUPOS-UNICOS-E. EXIT.                                        
128000  0817-PRUEBA-GRUPO-NUEVO SECTION.                                        
128100      MOVE "N" TO WKS-GRUPO-YA-EXISTE                                     
128200      PERFORM 0819-COMPARA-GRUPO-EXISTENTE                                
128300          VARYING WKS-GEN-J FROM 1 BY 1 UNTIL WKS-GEN-J >                 
128400          WKS-TOTAL-GRUPOS                                                
128500      IF NOT GRUPO-YA-EXISTE                                              
128600          ADD 1 TO WKS-TOTAL-GRUPOS                                       
128700          MOVE WKS-CAND-CLAVE-GRUPO (WKS-GEN-I) TO                        
128800              WKS-GRUPO-CLAVE (WKS-TOTAL-GRUPOS)                          
128900          MOVE ZEROS TO WKS-GRUPO-PTR (WKS-TOTAL-GRUPOS)                  
129000      END-IF.                                                             
129100  0817-PRUEBA-GRUPO-NUEVO-E. EXIT.                                        
129200  0819-COMPARA-GRUPO-EXISTENTE SECTION.                                   
129300      IF WKS-GRUPO-CLAVE (WKS-GEN-J) = WKS-CAND-CLAVE-GRUPO               
129400          (WKS-GEN-I)                                                     
129500          MOVE "S" TO WKS-GRUPO-YA-EXISTE                                 
129600      END-IF.                                                             
129700  0819-COMPARA-GRUPO-EXISTENTE-E. EXIT.                                   
129800*    R 1 0  -  I N T E R C A L A D O   E N   R O N D A                    
129900  0818-INTERCALA-GRUPOS SECTION.                                          
130000      MOVE ZEROS TO WKS-TOTAL-INTERCALADO                                 
130100      IF WKS-TOTAL-GRUPOS = 0                                             
130200          GO TO 0818-INTERCALA-GRUPOS-E                                   
130300      END-IF                                                              
130400      PERFORM 0824-UNA-RONDA-INTERCALADO                                  
130500          UNTIL WKS-TOTAL-INTERCALADO >= WKS-TOTAL-CANDIDATOS.            
130600  0818-INTERCALA-GRUPOS-E. EXIT.                                          
130700  0824-UNA-RONDA-INTERCALADO SECTION.                                     
130800      MOVE WKS-TOTAL-INTERCALADO TO WKS-INTERCALA-PENDIENTES              
130900      PERFORM 0826-TOMA-UNO-DE-GRUPO                                      
131000          VARYING WKS-GEN-I FROM 1 BY 1 UNTIL WKS-GEN-I >                 
131100          WKS-TOTAL-GRUPOS                                                
131200      IF WKS-TOTAL-INTERCALADO = WKS-INTERCALA-PENDIENTES                 
131300          MOVE WKS-TOTAL-CANDIDATOS TO WKS-TOTAL-INTERCALADO              
131400      END-IF.                                                             
131500  0824-UNA-RONDA-INTERCALADO-E. EXIT.                                     
131600  0826-TOMA-UNO-DE-GRUPO SECTION.                                         
131700      MOVE "N" TO WKS-CAND-HALLADO                                        
131800      PERFORM 0828-BUSCA-SIGUIENTE-DEL-GRUPO                              
131900          VARYING WKS-GEN-J FROM WKS-GRUPO-PTR (WKS-GEN-I) + 1 BY         
132000              1                                                           
132100          UNTIL WKS-GEN-J > WKS-TOTAL-CANDIDATOS OR CAND-HALLADO.         
132200  0826-TOMA-UNO-DE-GRUPO-E. EXIT.                                         
132300  0828-BUSCA-SIGUIENTE-DEL-GRUPO SECTION.                                 
132400      IF WKS-CAND-CLAVE-GRUPO (WKS-GEN-J) = WKS-GRUPO-CLAVE               
132500          (WKS-GEN-I)                                                     
132600          ADD 1 TO WKS-TOTAL-INTERCALADO                                  
132700          MOVE WKS-CAND-PUNTERO (WKS-GEN-J) TO                            
132800              WKS-OI-PUNTERO-CAND (WKS-TOTAL-INTERCALADO)                 
132900          MOVE WKS-GEN-J TO WKS-GRUPO-PTR (WKS-GEN-I)                     
133000          MOVE "S" TO WKS-CAND-HALLADO                                    
133100      END-IF.                                                             
133200  0828-BUSCA-SIGUIENTE-DEL-GRUPO-E. EXIT.                                 
133300*    R11 - ESCOGE CANDIDATO SIN CONFLICTO PARA EL ASIENTO                 
133400*    IDX-REC DE LA SALA IDX-SALA (O EL PRIMERO RESTANTE SI                
133500*    NINGUNO PASA).                                                       
133600  0820-LLENA-UN-ASIENTO-ALT-CARR SECTION.                                 
133700      IF WKS-TOTAL-INTERCALADO = 0                                        
133800          GO TO 0820-LLENA-UN-ASIENTO-ALT-CARR-E                          
133900      END-IF                                                              
134000      MOVE IDX-SALA TO WKS-VEC-SALA-IDX                                   
134100      MOVE WKS-REC-FILA (IDX-SALA IDX-REC) TO WKS-VEC-FILA                
134200      MOVE WKS-REC-COL  (IDX-SALA IDX-REC) TO WKS-VEC-COL                 
134300      MOVE "N" TO WKS-SEL-ENCONTRADO                                      
134400      MOVE ZEROS TO WKS-SEL-CANDIDATO-IDX                                 
134500      MOVE ZEROS TO WKS-SEL-PRIMER-LIBRE                                  
134600      PERFORM 0830-PRUEBA-CAND-INTERCALADO-BRANCH                         
134700          VARYING WKS-GEN-K FROM 1 BY 1                                   
134800          UNTIL WKS-GEN-K > WKS-TOTAL-INTERCALADO OR                      
134900              SEL-ENCONTRADO                                              
135000      IF NOT SEL-ENCONTRADO AND WKS-SEL-PRIMER-LIBRE NOT = ZERO           
135100          MOVE WKS-SEL-PRIMER-LIBRE TO WKS-SEL-CANDIDATO-IDX              
135200      END-IF                                                              
135300      IF WKS-SEL-CANDIDATO-IDX = ZERO                                     
135400          GO TO 0820-LLENA-UN-ASIENTO-ALT-CARR-E                          
135500      END-IF                                                              
135600      MOVE WKS-OI-PUNTERO-CAND (WKS-SEL-CANDIDATO-IDX) TO                 
135700          WKS-GEN-J                                                       
135800      MOVE "S" TO WKS-CAND-USADO (WKS-GEN-J)                              
135900      MOVE WKS-CAND-PUNTERO (WKS-GEN-J) TO WKS-PUNTERO-TEMPORAL           
136000      MOVE WKS-VEC-FILA TO WKS-FILA-EMITIR                                
136100      MOVE WKS-VEC-COL  TO WKS-COL-EMITIR                                 
136200      PERFORM 0762-MARCA-ASIENTO-OCUPADO.                                 
136300  0820-LLENA-UN-ASIENTO-ALT-CARR-E. EXIT.                                 
136400  0830-PRUEBA-CAND-INTERCALADO-BRANCH SECTION.                            
136500      MOVE WKS-OI-PUNTERO-CAND (WKS-GEN-K) TO WKS-GEN-J                   
136600      IF CAND-YA-USADO (WKS-GEN-J)                                        
136700          GO TO 0830-PRUEBA-CAND-INTERCALADO-BRANCH-E                     
136800      END-IF                                                              
136900      IF WKS-SEL-PRIMER-LIBRE = ZERO                                      
137000          MOVE WKS-GEN-K TO WKS-SEL-PRIMER-LIBRE                          
137100      END-IF                                                              
137200      IF CFG-BRANCH-ADJ-ON                                                
137300          MOVE WKS-CAND-PUNTERO (WKS-GEN-J) TO                            
137400              WKS-PUNTERO-TEMPORAL                                        
137500          MOVE WKS-ROS-CARRERA (WKS-PUNTERO-TEMPORAL) TO                  
137600              WKS-VEC-CARRERA                                             
137700          SET VEC-MODO-SOLO-BRANCH TO TRUE                                
137800          PERFORM 0600-VALIDA-VECINOS-SALA                                
137900          IF NOT HAY-CONFLICTO                                            
138000              MOVE WKS-GEN-K TO WKS-SEL-CANDIDATO-IDX                     
138100              MOVE "S" TO WKS-SEL-ENCONTRADO                              
138200          END-IF                                                          
138300      ELSE                                                                
138400          MOVE WKS-GEN-K TO WKS-SEL-CANDIDATO-IDX                         
138500          MOVE "S" TO WKS-SEL-ENCONTRADO                                  
138600      END-IF.                                                             
138700  0830-PRUEBA-CAND-INTERCALADO-BRANCH-E. EXIT.                            
138800*----------------------------------------------------------------         
138900*     A S I G N A D O R   A L T E R N A   P O R   A N I O / S E M         
139000*     (U6)                                                                
139100*     SOL-0677: IGUAL FORMA QUE EL 0800 PERO AGRUPA POR ANIO-SEM Y        
139200*     PRUEBA VECINOS CON LA REGLA R5 (SOLO ANIO, O ANIO+SEM               
139300*     EXACTO).                                                            
139400*----------------------------------------------------------------         
139500  0900-ASIGNA-ALTERNA-ANIOSEM SECTION.                                    
139600      PERFORM 0910-PROCESA-SALA-ALT-ANSM                                  
139700          VARYING IDX-SALA FROM 1 BY 1 UNTIL IDX-SALA >                   
139800              WKS-TOTAL-SALAS.                                            
139900  0900-ASIGNA-ALTERNA-ANIOSEM-E. EXIT.                                    
140000  0910-PROCESA-SALA-ALT-ANSM SECTION.                                     
140100      PERFORM 0912-RECOLECTA-CAND-ANIOSEM                                 
140200      PERFORM 0916-ARMA-GRUPOS-ANIOSEM                                    
140300      PERFORM 0918-INTERCALA-GRUPOS-ANSM                                  
140400      IF WKS-SALA-TOT-RECOR (IDX-SALA) > 0                                
140500          PERFORM 0920-LLENA-UN-ASIENTO-ALT-ANSM                          
140600              VARYING IDX-REC FROM 1 BY 1                                 
140700              UNTIL IDX-REC > WKS-SALA-TOT-RECOR (IDX-SALA)               
140800      END-IF.                                                             
140900  0910-PROCESA-SALA-ALT-ANSM-E. EXIT.                                     
141000*    E L E G I B L E S   D E   L A   S A L A  ( R 9 )  -  S O L O         
141100*    A L U M N O S   A U N   S I N   A S I E N T O  ( R 1 2 ) .           
141200  0912-RECOLECTA-CAND-ANIOSEM SECTION.                                    
141300      MOVE ZEROS TO WKS-TOTAL-CANDIDATOS                                  
141400      PERFORM 0913-PRUEBA-CANDIDATO-ANIOSEM                               
141500          VARYING WKS-GEN-I FROM 1 BY 1 UNTIL WKS-GEN-I >                 
141600          WKS-TOTAL-ROSTER.                                               
141700  0912-RECOLECTA-CAND-ANIOSEM-E. EXIT.                                    
141800  0913-PRUEBA-CANDIDATO-ANIOSEM SECTION.                                  
141900      IF YA-SENTADO (WKS-GEN-I)                                           
142000          GO TO 0913-PRUEBA-CANDIDATO-ANIOSEM-E                           
142100      END-IF                                                              
142200      MOVE WKS-ROS-CARRERA (WKS-GEN-I) TO WKS-CARR-PRUEBA                 
142300      PERFORM 0724-PRUEBA-CARRERA-SALA                                    
142400      IF NOT CARR-PERMITIDA                                               
142500          GO TO 0913-PRUEBA-CANDIDATO-ANIOSEM-E                           
142600      END-IF                                                              
142700      ADD 1 TO WKS-TOTAL-CANDIDATOS                                       
142800      MOVE WKS-GEN-I TO WKS-CAND-PUNTERO (WKS-TOTAL-CANDIDATOS)           
142900      MOVE SPACES TO WKS-GEN-ANIOSEM-CLAVE                                
143000      MOVE WKS-ROS-ANIO (WKS-GEN-I) TO WKS-GEN-ANIOSEM-CLAVE (1:1)        
143100      MOVE WKS-ROS-SEM  (WKS-GEN-I) TO WKS-GEN-ANIOSEM-CLAVE (2:2)        
143200      MOVE SPACES TO WKS-CAND-CLAVE-GRUPO (WKS-TOTAL-CANDIDATOS)          
143300      MOVE WKS-GEN-ANIOSEM-CLAVE TO                                       
143400          WKS-CAND-CLAVE-GRUPO (WKS-TOTAL-CANDIDATOS) (1:7)               
143500      MOVE "N" TO WKS-CAND-USADO (WKS-TOTAL-CANDIDATOS).                  
143600  0913-PRUEBA-CANDIDATO-ANIOSEM-E. EXIT.                                  
143700*    R 1 0  -  G R U P O S   U N I C O S   E N   O R D E N   D E          
143800*    P R I M E R   E N C U E N T R O .                                    
143900  0916-ARMA-GRUPOS-ANIOSEM SECTION.                                       
144000      MOVE ZEROS TO WKS-TOTAL-GRUPOS                                      
144100      PERFORM 0917-PRUEBA-GRUPO-NUEVO-ANSM                                
144200          VARYING WKS-GEN-I FROM 1 BY 1 UNTIL WKS-GEN-I >                 
144300          WKS-TOTAL-CANDIDATOS.                                           
144400  0916-ARMA-GRUPOS-ANIOSEM-E. EXIT.                                       
144500  0917-PRUEBA-GRUPO-NUEVO-ANSM SECTION.                                   
144600      MOVE "N" TO WKS-GRUPO-YA-EXISTE                                     
144700      PERFORM 0819-COMPARA-GRUPO-EXISTENTE                                
144800          VARYING WKS-GEN-J FROM 1 BY 1 UNTIL WKS-GEN-J >                 
144900          WKS-TOTAL-GRUPOS                                                
145000      IF NOT GRUPO-YA-EXISTE                                              
145100          ADD 1 TO WKS-TOTAL-GRUPOS                                       
145200          MOVE WKS-CAND-CLAVE-GRUPO (WKS-GEN-I) TO                        
145300              WKS-GRUPO-CLAVE (WKS-TOTAL-GRUPOS)                          
145400          MOVE ZEROS TO WKS-GRUPO-PTR (WKS-TOTAL-GRUPOS)                  
145500      END-IF.                                                             
145600  0917-PRUEBA-GRUPO-NUEVO-ANSM-E. EXIT.                                   
145700*    R 1 0  -  I N T E R C A L A D O   E N   R O N D A                    
145800  0918-INTERCALA-GRUPOS-ANSM SECTION.                                     
145900      MOVE ZEROS TO WKS-TOTAL-INTERCALADO                                 
146000      IF WKS-TOTAL-GRUPOS = 0                                             
146100          GO TO 0918-INTERCALA-GRUPOS-ANSM-E                              
146200      END-IF                                                              
146300      PERFORM 0824-UNA-RONDA-INTERCALADO                                  
146400          UNTIL WKS-TOTAL-INTERCALADO >= WKS-TOTAL-CANDIDATOS.            
146500  0918-INTERCALA-GRUPOS-ANSM-E. EXIT.                                     
146600*    R11 - ESCOGE CANDIDATO SIN CONFLICTO USANDO REGLA R5 (O EL           
146700*    PRIMERO RESTANTE SI NINGUNO PASA).                                   
146800  0920-LLENA-UN-ASIENTO-ALT-ANSM SECTION.                                 
146900      IF WKS-TOTAL-INTERCALADO = 0                                        
147000          GO TO 0920-LLENA-UN-ASIENTO-ALT-ANSM-E                          
147100      END-IF                                                              
147200      MOVE IDX-SALA TO WKS-VEC-SALA-IDX                                   
147300      MOVE WKS-REC-FILA (IDX-SALA IDX-REC) TO WKS-VEC-FILA                
147400      MOVE WKS-REC-COL  (IDX-SALA IDX-REC) TO WKS-VEC-COL                 
147500      MOVE "N" TO WKS-SEL-ENCONTRADO                                      
147600      MOVE ZEROS TO WKS-SEL-CANDIDATO-IDX                                 
147700      MOVE ZEROS TO WKS-SEL-PRIMER-LIBRE                                  
147800      IF CFG-YEAR-ADJ-ON                                                  
147900          SET VEC-MODO-SOLO-ANIOSEM TO TRUE                               
148000      ELSE                                                                
148100          SET VEC-MODO-SOLO-ANIOSEM-EXACTO TO TRUE                        
148200      END-IF                                                              
148300      PERFORM 0930-PRUEBA-CAND-INTERCALADO-ANSM                           
148400          VARYING WKS-GEN-K FROM 1 BY 1                                   
148500          UNTIL WKS-GEN-K > WKS-TOTAL-INTERCALADO OR                      
148600              SEL-ENCONTRADO                                              
148700      IF NOT SEL-ENCONTRADO AND WKS-SEL-PRIMER-LIBRE NOT = ZERO           
148800          MOVE WKS-SEL-PRIMER-LIBRE TO WKS-SEL-CANDIDATO-IDX              
148900      END-IF                                                              
149000      IF WKS-SEL-CANDIDATO-IDX = ZERO                                     
149100          GO TO 0920-LLENA-UN-ASIENTO-ALT-ANSM-E                          
149200      END-IF                                                              
149300      MOVE WKS-OI-PUNTERO-CAND (WKS-SEL-CANDIDATO-IDX) TO                 
149400          WKS-GEN-J                                                       
149500      MOVE "S" TO WKS-CAND-USADO (WKS-GEN-J)                              
149600      MOVE WKS-CAND-PUNTERO (WKS-GEN-J) TO WKS-PUNTERO-TEMPORAL           
149700      MOVE WKS-VEC-FILA TO WKS-FILA-EMITIR                                
149800      MOVE WKS-VEC-COL  TO WKS-COL-EMITIR                                 
149900      PERFORM 0762-MARCA-ASIENTO-OCUPADO.                                 
150000  0920-LLENA-UN-ASIENTO-ALT-ANSM-E. EXIT.                                 
150100  0930-PRUEBA-CAND-INTERCALADO-ANSM SECTION.                              
150200      MOVE WKS-OI-PUNTERO-CAND (WKS-GEN-K) TO WKS-GEN-J                   
150300      IF CAND-YA-USADO (WKS-GEN-J)                                        
150400          GO TO 0930-PRUEBA-CAND-INTERCALADO-ANSM-E                       
150500      END-IF                                                              
150600      IF WKS-SEL-PRIMER-LIBRE = ZERO                                      
150700          MOVE WKS-GEN-K TO WKS-SEL-PRIMER-LIBRE                          
150800      END-IF                                                              
150900      MOVE WKS-CAND-PUNTERO (WKS-GEN-J) TO WKS-PUNTERO-TEMPORAL           
151000      MOVE WKS-ROS-ANIO (WKS-PUNTERO-TEMPORAL) TO WKS-VEC-ANIO            
151100      MOVE WKS-ROS-SEM  (WKS-PUNTERO-TEMPORAL) TO WKS-VEC-SEM             
151200      PERFORM 0600-VALIDA-VECINOS-SALA                                    
151300      IF NOT HAY-CONFLICTO                                                
151400          MOVE WKS-GEN-K TO WKS-SEL-CANDIDATO-IDX                         
151500          MOVE "S" TO WKS-SEL-ENCONTRADO                                  
151600      END-IF.                                                             
151700  0930-PRUEBA-CAND-INTERCALADO-ANSM-E. EXIT.                              
151800*----------------------------------------------------------------         
151900*     A S I G N A D O R   A L E A T O R I O   ( U 7 )                     
152000*     SOL-0677: BARAJA EL ROSTER CON EL CONGRUENCIAL SEMBRADO,            
152100*     ARMA LA ALBERCA GLOBAL DE ASIENTOS Y LOS COLOCA EN 2                
152200*     PASADAS.                                                            
152300*----------------------------------------------------------------         
152400  1000-ASIGNA-ALEATORIO SECTION.                                          
152500      PERFORM 1005-INICIALIZA-GENERADOR                                   
152600      PERFORM 1010-CONSTRUYE-POOL-GLOBAL                                  
152700      PERFORM 1015-ARMA-ORDEN-ALEA-ROSTER                                 
152800      MOVE ZEROS TO WKS-TOTAL-DEFERIDOS                                   
152900      MOVE "N" TO WKS-PASO-DOS-ACTIVO                                     
153000      IF WKS-TOTAL-ROSTER > 0                                             
153100          PERFORM 1020-PASADA-UNO-UN-ALUMNO                               
153200              VARYING WKS-BARAJA-I FROM 1 BY 1                            
153300              UNTIL WKS-BARAJA-I > WKS-TOTAL-ROSTER                       
153400      END-IF                                                              
153500      MOVE "S" TO WKS-PASO-DOS-ACTIVO                                     
153600      IF WKS-TOTAL-DEFERIDOS > 0                                          
153700          PERFORM 1040-PASADA-DOS-UN-ALUMNO                               
153800              VARYING WKS-BARAJA-I FROM 1 BY 1                            
153900              UNTIL WKS-BARAJA-I > WKS-TOTAL-DEFERIDOS                    
154000      END-IF.                                                             
154100  1000-ASIGNA-ALEATORIO-E. EXIT.                                          
154200*    SIEMBRA EL GENERADOR DESDE LA SEMILLA DEL PARAMETRO DE               
154300*    CORRIDA.                                                             
154400  1005-INICIALIZA-GENERADOR SECTION.                                      
154500      DIVIDE CFG-RANDOM-SEED BY WKS-ALEA-MODULO                           
154600          GIVING WKS-ALEA-COCIENTE REMAINDER WKS-ALEA-SEMILLA             
154700      IF WKS-ALEA-SEMILLA = 0                                             
154800          MOVE 1 TO WKS-ALEA-SEMILLA                                      
154900      END-IF.                                                             
155000  1005-INICIALIZA-GENERADOR-E. EXIT.                                      
155100*    U N   P A S O   D E L   C O N G R U E N C I A L  ( R 1 3 ) .         
155200  1006-SIGUIENTE-ALEATORIO SECTION.                                       
155300      COMPUTE WKS-ALEA-CRUDO =                                            
155400          WKS-ALEA-SEMILLA * WKS-ALEA-MULTIPLICADOR +                     
155500          WKS-ALEA-INCREMENTO                                             
155600      DIVIDE WKS-ALEA-CRUDO BY WKS-ALEA-MODULO                            
155700          GIVING WKS-ALEA-COCIENTE REMAINDER WKS-ALEA-RESULTADO           
155800      MOVE WKS-ALEA-RESULTADO TO WKS-ALEA-SEMILLA.                        
155900  1006-SIGUIENTE-ALEATORIO-E. EXIT.                                       
156000*    ALBERCA GLOBAL DE ASIENTOS (TODAS LAS SALAS EN ORDEN DE              
156100*    ARCHIVO).                                                            
156200  1010-CONSTRUYE-POOL-GLOBAL SECTION.                                     
156300      MOVE ZEROS TO WKS-TOTAL-POOL                                        
156400      PERFORM 1012-AGREGA-SALA-AL-POOL                                    
156500          VARYING IDX-SALA FROM 1 BY 1 UNTIL IDX-SALA >                   
156600              WKS-TOTAL-SALAS.                                            
156700  1010-CONSTRUYE-POOL-GLOBAL-E. EXIT.                                     
156800  1012-AGREGA-SALA-AL-POOL SECTION.                                       
156900      IF WKS-SALA-TOT-RECOR (IDX-SALA) > 0                                
157000          PERFORM 1014-AGREGA-ASIENTO-AL-POOL                             
157100              VARYING IDX-REC FROM 1 BY 1                                 
157200              UNTIL IDX-REC > WKS-SALA-TOT-RECOR (IDX-SALA)               
157300      END-IF.                                                             
157400  1012-AGREGA-SALA-AL-POOL-E. EXIT.                                       
157500  1014-AGREGA-ASIENTO-AL-POOL SECTION.                                    
157600      IF WKS-TOTAL-POOL < 8000                                            
157700          ADD 1 TO WKS-TOTAL-POOL                                         
157800          SET IDX-POOL TO WKS-TOTAL-POOL                                  
157900          MOVE IDX-SALA TO WKS-POOL-SALA-IDX (IDX-POOL)                   
158000          MOVE WKS-REC-FILA (IDX-SALA IDX-REC) TO                         
158100              WKS-POOL-FILA (IDX-POOL)                                    
158200          MOVE WKS-REC-COL  (IDX-SALA IDX-REC) TO                         
158300              WKS-POOL-COL  (IDX-POOL)                                    
158400          MOVE "N" TO WKS-POOL-USADO (IDX-POOL)                           
158500      END-IF.                                                             
158600  1014-AGREGA-ASIENTO-AL-POOL-E. EXIT.                                    
158700*    ORDEN ALEATORIO DEL ROSTER (FISHER-YATES SOBRE LOS                   
158800*    PUNTEROS, NO SOBRE EL ROSTER MISMO, QUE SIGUE EN ORDEN DE            
158900*    CARNET PARA LOS DEMAS ALGORITMOS).                                   
159000  1015-ARMA-ORDEN-ALEA-ROSTER SECTION.                                    
159100      PERFORM 1016-INICIALIZA-ORDEN-ALEA                                  
159200          VARYING WKS-BARAJA-I FROM 1 BY 1                                
159300          UNTIL WKS-BARAJA-I > WKS-TOTAL-ROSTER                           
159400      IF WKS-TOTAL-ROSTER > 1                                             
159500          PERFORM 1018-BARAJA-FISHER-YATES                                
159600              VARYING WKS-BARAJA-I FROM WKS-TOTAL-ROSTER BY -1            
159700              UNTIL WKS-BARAJA-I < 2                                      
159800      END-IF.                                                             
159900  1015-ARMA-ORDEN-ALEA-ROSTER-E. EXIT.                                    
160000  1016-INICIALIZA-ORDEN-ALEA SECTION.                                     
160100      MOVE WKS-BARAJA-I TO WKS-OA-PUNTERO (WKS-BARAJA-I).                 
160200  1016-INICIALIZA-ORDEN-ALEA-E. EXIT.                                     
160300  1018-BARAJA-FISHER-YATES SECTION.                                       
160400      PERFORM 1006-SIGUIENTE-ALEATORIO                                    
160500      DIVIDE WKS-ALEA-RESULTADO BY WKS-BARAJA-I                           
160600          GIVING WKS-ALEA-COCIENTE REMAINDER WKS-BARAJA-J                 
160700      ADD 1 TO WKS-BARAJA-J                                               
160800      MOVE WKS-OA-PUNTERO (WKS-BARAJA-I) TO WKS-BARAJA-TMP-IDX            
160900      MOVE WKS-OA-PUNTERO (WKS-BARAJA-J) TO                               
161000          WKS-OA-PUNTERO (WKS-BARAJA-I)                                   
161100      MOVE WKS-BARAJA-TMP-IDX TO WKS-OA-PUNTERO (WKS-BARAJA-J).           
161200  1018-BARAJA-FISHER-YATES-E. EXIT.                                       
161300*    PASADA 1 - ASIENTO LIBRE DE MENOR INDICE EN UNA ALBERCA              
161400*    REBARAJADA DE NUEVO PARA CADA ALUMNO (R6).                           
161500  1020-PASADA-UNO-UN-ALUMNO SECTION.                                      
161600      MOVE WKS-OA-PUNTERO (WKS-BARAJA-I) TO WKS-PUNTERO-TEMPORAL          
161700      IF YA-SENTADO (WKS-PUNTERO-TEMPORAL)                                
161800          GO TO 1020-PASADA-UNO-UN-ALUMNO-E                               
161900      END-IF                                                              
162000      PERFORM 1022-BARAJA-POOL-RESTANTE                                   
162100      MOVE "N" TO WKS-SEL-ENCONTRADO                                      
162200      MOVE ZEROS TO WKS-MEJOR-POOL-IDX                                    
162300      PERFORM 1024-PRUEBA-ASIENTO-POOL-PASO1                              
162400          VARYING IDX-POOL FROM 1 BY 1                                    
162500          UNTIL IDX-POOL > WKS-TOTAL-POOL OR SEL-ENCONTRADO               
162600      IF SEL-ENCONTRADO                                                   
162700          MOVE WKS-POOL-FILA (WKS-MEJOR-POOL-IDX) TO                      
162800              WKS-FILA-EMITIR                                             
162900          MOVE WKS-POOL-COL  (WKS-MEJOR-POOL-IDX) TO                      
163000              WKS-COL-EMITIR                                              
163100          SET IDX-SALA TO WKS-POOL-SALA-IDX (WKS-MEJOR-POOL-IDX)          
163200          MOVE "S" TO WKS-POOL-USADO (WKS-MEJOR-POOL-IDX)                 
163300          PERFORM 0762-MARCA-ASIENTO-OCUPADO                              
163400      ELSE                                                                
163500          ADD 1 TO WKS-TOTAL-DEFERIDOS                                    
163600          MOVE WKS-PUNTERO-TEMPORAL TO                                    
163700              WKS-DEF-PUNTERO (WKS-TOTAL-DEFERIDOS)                       
163800      END-IF.                                                             
163900  1020-PASADA-UNO-UN-ALUMNO-E. EXIT.                                      
164000  1022-BARAJA-POOL-RESTANTE SECTION.                                      
164100      IF WKS-TOTAL-POOL > 1                                               
164200          PERFORM 1023-BARAJA-UN-PASO-POOL                                
164300              VARYING IDX-POOL FROM WKS-TOTAL-POOL BY -1                  
164400              UNTIL IDX-POOL < 2                                          
164500      END-IF.                                                             
164600  1022-BARAJA-POOL-RESTANTE-E. EXIT.                                      
164700  1023-BARAJA-UN-PASO-POOL SECTION.                                       
164800      PERFORM 1006-SIGUIENTE-ALEATORIO                                    
164900      DIVIDE WKS-ALEA-RESULTADO BY IDX-POOL                               
165000          GIVING WKS-ALEA-COCIENTE REMAINDER WKS-BARAJA-J                 
165100      ADD 1 TO WKS-BARAJA-J                                               
165200      MOVE WKS-POOL (IDX-POOL) TO WKS-POOL-SCRATCH                        
165300      MOVE WKS-POOL (WKS-BARAJA-J) TO WKS-POOL (IDX-POOL)                 
165400      MOVE WKS-POOL-SCRATCH TO WKS-POOL (WKS-BARAJA-J).                   
165500  1023-BARAJA-UN-PASO-POOL-E. EXIT.                                       
165600  1024-PRUEBA-ASIENTO-POOL-PASO1 SECTION.                                 
165700      IF POOL-YA-USADO (IDX-POOL)                                         
165800          GO TO 1024-PRUEBA-ASIENTO-POOL-PASO1-E                          
165900      END-IF                                                              
166000      SET IDX-SALA TO WKS-POOL-SALA-IDX (IDX-POOL)                        
166100      MOVE WKS-ROS-CARRERA (WKS-PUNTERO-TEMPORAL) TO                      
166200          WKS-CARR-PRUEBA                                                 
166300      PERFORM 0724-PRUEBA-CARRERA-SALA                                    
166400      IF NOT CARR-PERMITIDA                                               
166500          GO TO 1024-PRUEBA-ASIENTO-POOL-PASO1-E                          
166600      END-IF                                                              
166700      MOVE WKS-POOL-FILA (IDX-POOL) TO WKS-VEC-FILA                       
166800      MOVE WKS-POOL-COL  (IDX-POOL) TO WKS-VEC-COL                        
166900      MOVE IDX-SALA TO WKS-VEC-SALA-IDX                                   
167000      MOVE WKS-ROS-CARRERA (WKS-PUNTERO-TEMPORAL) TO                      
167100          WKS-VEC-CARRERA                                                 
167200      MOVE WKS-ROS-ANIO    (WKS-PUNTERO-TEMPORAL) TO WKS-VEC-ANIO         
167300      MOVE WKS-ROS-SEM     (WKS-PUNTERO-TEMPORAL) TO WKS-VEC-SEM          
167400      SET VEC-MODO-COMBINADO TO TRUE                                      
167500      PERFORM 0600-VALIDA-VECINOS-SALA                                    
167600      IF NOT HAY-CONFLICTO                                                
167700          MOVE IDX-POOL TO WKS-MEJOR-POOL-IDX                             
167800          MOVE "S" TO WKS-SEL-ENCONTRADO                                  
167900      END-IF.                                                             
168000  1024-PRUEBA-ASIENTO-POOL-PASO1-E. EXIT.                                 
168100*    PASADA 2 - DE LOS ALUMNOS DIFERIDOS, ASIENTO DE MENOS                
168200*    VIOLACIONES (R6, EMPATES GANA EL PRIMERO EN ORDEN DE                 
168300*    ALBERCA); SI NINGUNA SALA ADMITE LA CARRERA EL ALUMNO                
168400*    QUEDA SIN ASIGNAR.                                                   
168500  1040-PASADA-DOS-UN-ALUMNO SECTION.                                      
168600      MOVE WKS-DEF-PUNTERO (WKS-BARAJA-I) TO WKS-PUNTERO-TEMPORAL         
168700      IF YA-SENTADO (WKS-PUNTERO-TEMPORAL)                                
168800          GO TO 1040-PASADA-DOS-UN-ALUMNO-E                               
168900      END-IF                                                              
169000      MOVE "N" TO WKS-MEJOR-ENCONTRADO                                    
169100      MOVE 9 TO WKS-MEJOR-VIOLACIONES                                     
169200      MOVE ZEROS TO WKS-MEJOR-POOL-IDX                                    
169300      PERFORM 1042-PRUEBA-ASIENTO-POOL-PASO2                              
169400          VARYING IDX-POOL FROM 1 BY 1 UNTIL IDX-POOL >                   
169500              WKS-TOTAL-POOL                                              
169600      IF SE-ENCONTRO-MEJOR                                                
169700          MOVE WKS-POOL-FILA (WKS-MEJOR-POOL-IDX) TO                      
169800              WKS-FILA-EMITIR                                             
169900          MOVE WKS-POOL-COL  (WKS-MEJOR-POOL-IDX) TO                      
170000              WKS-COL-EMITIR                                              
170100          SET IDX-SALA TO WKS-POOL-SALA-IDX (WKS-MEJOR-POOL-IDX)          
170200          MOVE "S" TO WKS-POOL-USADO (WKS-MEJOR-POOL-IDX)                 
170300          PERFORM 0762-MARCA-ASIENTO-OCUPADO                              
170400      END-IF.                                                             
170500  1040-PASADA-DOS-UN-ALUMNO-E. EXIT.                                      
170600  1042-PRUEBA-ASIENTO-POOL-PASO2 SECTION.                                 
170700      IF POOL-YA-USADO (IDX-POOL)                                         
170800          GO TO 1042-PRUEBA-ASIENTO-POOL-PASO2-E                          
170900      END-IF                                                              
171000      SET IDX-SALA TO WKS-POOL-SALA-IDX (IDX-POOL)                        
171100      MOVE WKS-ROS-CARRERA (WKS-PUNTERO-TEMPORAL) TO                      
171200          WKS-CARR-PRUEBA                                                 
171300      PERFORM 0724-PRUEBA-CARRERA-SALA                                    
171400      IF NOT CARR-PERMITIDA                                               
171500          GO TO 1042-PRUEBA-ASIENTO-POOL-PASO2-E                          
171600      END-IF                                                              
171700      MOVE WKS-POOL-FILA (IDX-POOL) TO WKS-VEC-FILA                       
171800      MOVE WKS-POOL-COL  (IDX-POOL) TO WKS-VEC-COL                        
171900      MOVE IDX-SALA TO WKS-VEC-SALA-IDX                                   
172000      MOVE WKS-ROS-CARRERA (WKS-PUNTERO-TEMPORAL) TO                      
172100          WKS-VEC-CARRERA                                                 
172200      MOVE WKS-ROS-ANIO    (WKS-PUNTERO-TEMPORAL) TO WKS-VEC-ANIO         
172300      MOVE WKS-ROS-SEM     (WKS-PUNTERO-TEMPORAL) TO WKS-VEC-SEM          
172400      SET VEC-MODO-COMBINADO TO TRUE                                      
172500      PERFORM 0600-VALIDA-VECINOS-SALA                                    
172600      IF WKS-VEC-VIOLACIONES < WKS-MEJOR-VIOLACIONES                      
172700          MOVE WKS-VEC-VIOLACIONES TO WKS-MEJOR-VIOLACIONES               
172800          MOVE IDX-POOL TO WKS-MEJOR-POOL-IDX                             
172900          MOVE "S" TO WKS-MEJOR-ENCONTRADO                                
173000      END-IF.                                                             
173100  1042-PRUEBA-ASIENTO-POOL-PASO2-E. EXIT.                                 
173200*----------------------------------------------------------------         
173300*     E S T A D I S T I C A S   Y   E X T R A C C I O N  ( U 9 )          
173400*     R14: CAPACIDAD FISICA (FILAS X COLUMNAS), NO LA EFECTIVA DEL        
173500*     RECORRIDO; RECORRE SALAS EN ORDEN DE ARCHIVO Y CADA REJILLA         
173600*     POR RENGLON PARA EL PLAN PLANO Y LA LISTA DE NO ASIGNADOS.          
173700*----------------------------------------------------------------         
173800  1200-CALCULA-ESTADISTICAS SECTION.                                      
173900      MOVE ZEROS TO WKS-TOTAL-CAPACIDAD                                   
174000      MOVE ZEROS TO WKS-TOTAL-OCUPADAS                                    
174100      MOVE ZEROS TO WKS-TOTAL-VACIAS                                      
174200      MOVE ZEROS TO WKS-TOTAL-ASIGNADOS                                   
174300      MOVE ZEROS TO WKS-TOTAL-NO-ASIGNADOS                                
174400      IF WKS-TOTAL-SALAS > 0                                              
174500          PERFORM 1210-CALCULA-UNA-SALA                                   
174600              VARYING IDX-SALA FROM 1 BY 1 UNTIL IDX-SALA >               
174700              WKS-TOTAL-SALAS                                             
174800      END-IF                                                              
174900      IF WKS-TOTAL-ROSTER > 0                                             
175000          PERFORM 1220-CUENTA-UN-ALUMNO                                   
175100              VARYING WKS-EXT-ROS-IDX FROM 1 BY 1 UNTIL                   
175200              WKS-EXT-ROS-IDX > WKS-TOTAL-ROSTER                          
175300      END-IF                                                              
175400      PERFORM 1230-EXTRAE-ASIGNACIONES                                    
175500      PERFORM 1250-EXTRAE-NO-ASIGNADOS.                                   
175600  1200-CALCULA-ESTADISTICAS-E. EXIT.                                      
175700*    CAPACIDAD/OCUPADOS/VACIOS POR SALA                                   
175800  1210-CALCULA-UNA-SALA SECTION.                                          
175900      MOVE WKS-SALA-NOMBRE (IDX-SALA) TO WKS-DPS-NOMBRE (IDX-SALA)        
176000      COMPUTE WKS-DPS-CAPACIDAD (IDX-SALA) =                              
176100          WKS-SALA-FILAS (IDX-SALA) * WKS-SALA-COLUMNAS (IDX-SALA)        
176200      MOVE WKS-SALA-OCUPADAS (IDX-SALA) TO WKS-DPS-OCUPADOS               
176300          (IDX-SALA)                                                      
176400      COMPUTE WKS-DPS-VACIOS (IDX-SALA) =                                 
176500          WKS-DPS-CAPACIDAD (IDX-SALA) - WKS-DPS-OCUPADOS                 
176600              (IDX-SALA)                                                  
176700      ADD WKS-DPS-CAPACIDAD (IDX-SALA) TO WKS-TOTAL-CAPACIDAD             
176800      ADD WKS-DPS-OCUPADOS  (IDX-SALA) TO WKS-TOTAL-OCUPADAS              
176900      ADD WKS-DPS-VACIOS    (IDX-SALA) TO WKS-TOTAL-VACIAS.               
177000  1210-CALCULA-UNA-SALA-E. EXIT.                                          
177100*    T O T A L   D E   A L U M N O S   S E N T A D O S / S I N            
177200*    S E N T A R  ( R 1 2 :  A   L O   M A S   U N A   V E Z ) .          
177300  1220-CUENTA-UN-ALUMNO SECTION.                                          
177400      IF YA-SENTADO (WKS-EXT-ROS-IDX)                                     
177500          ADD 1 TO WKS-TOTAL-ASIGNADOS                                    
177600      ELSE                                                                
177700          ADD 1 TO WKS-TOTAL-NO-ASIGNADOS                                 
177800      END-IF.                                                             
177900  1220-CUENTA-UN-ALUMNO-E. EXIT.                                          
178000*    LISTA PLANA DE ASIGNACION (SALAS EN ORDEN DE ARCHIVO,                
178100*    REJILLA POR RENGLON).                                                
178200  1230-EXTRAE-ASIGNACIONES SECTION.                                       
178300      IF WKS-TOTAL-SALAS > 0                                              
178400          PERFORM 1232-EXTRAE-UNA-SALA                                    
178500              VARYING IDX-SALA FROM 1 BY 1 UNTIL IDX-SALA >               
178600              WKS-TOTAL-SALAS                                             
178700      END-IF.                                                             
178800  1230-EXTRAE-ASIGNACIONES-E. EXIT.                                       
178900  1232-EXTRAE-UNA-SALA SECTION.                                           
179000      IF WKS-SALA-FILAS (IDX-SALA) > 0                                    
179100          PERFORM 1234-EXTRAE-UN-RENGLON                                  
179200              VARYING WKS-EXT-FILA FROM 1 BY 1 UNTIL WKS-EXT-FILA         
179300                  >                                                       
179400              WKS-SALA-FILAS (IDX-SALA)                                   
179500      END-IF.                                                             
179600  1232-EXTRAE-UNA-SALA-E. EXIT.                                           
179700  1234-EXTRAE-UN-RENGLON SECTION.                                         
179800      PERFORM 1236-EXTRAE-UNA-CELDA                                       
179900          VARYING WKS-EXT-COL FROM 1 BY 1 UNTIL WKS-EXT-COL >             
180000          WKS-SALA-COLUMNAS (IDX-SALA).                                   
180100  1234-EXTRAE-UN-RENGLON-E. EXIT.                                         
180200  1236-EXTRAE-UNA-CELDA SECTION.                                          
180300      SET IDX-GF TO WKS-EXT-FILA                                          
180400      SET IDX-GC TO WKS-EXT-COL                                           
180500      IF WKS-CELDA-OCUPADA (IDX-SALA IDX-GF IDX-GC) = "S"                 
180600          PERFORM 1238-ESCRIBE-REG-ASIGNACION                             
180700      END-IF.                                                             
180800  1236-EXTRAE-UNA-CELDA-E. EXIT.                                          
180900  1238-ESCRIBE-REG-ASIGNACION SECTION.                                    
181000      SET IDX-GF TO WKS-EXT-FILA                                          
181100      SET IDX-GC TO WKS-EXT-COL                                           
181200      MOVE SPACES TO EX-REG-ASIGNACION                                    
181300      MOVE WKS-SALA-NOMBRE (IDX-SALA) TO ASG-ROOM-NAME                    
181400      PERFORM 1239-ARMA-ETIQUETA-ASIENTO                                  
181500      MOVE WKS-LBL-ASIENTO TO ASG-SEAT-LABEL                              
181600      MOVE WKS-EXT-FILA TO ASG-ROW                                        
181700      MOVE WKS-EXT-COL  TO ASG-COL                                        
181800      MOVE WKS-CELDA-ROLL    (IDX-SALA IDX-GF IDX-GC) TO                  
181900          ASG-ROLL-NO                                                     
182000      MOVE WKS-CELDA-NOMBRE  (IDX-SALA IDX-GF IDX-GC) TO ASG-NAME         
182100      MOVE WKS-CELDA-CARRERA (IDX-SALA IDX-GF IDX-GC) TO                  
182200          ASG-BRANCH                                                      
182300      MOVE WKS-CELDA-ANIO    (IDX-SALA IDX-GF IDX-GC) TO ASG-YEAR         
182400      MOVE WKS-CELDA-SEM     (IDX-SALA IDX-GF IDX-GC) TO                  
182500          ASG-SEMESTER                                                    
182600      WRITE EX-REG-ASIGNACION.                                            
182700  1238-ESCRIBE-REG-ASIGNACION-E. EXIT.                                    
182800*    ETIQUETA "RnCn" (SIN CEROS A LA IZQUIERDA, ENTRA CON                 
182900*    WKS-EXT-FILA/COL).                                                   
183000  1239-ARMA-ETIQUETA-ASIENTO SECTION.                                     
183100      MOVE SPACES TO WKS-LBL-ASIENTO                                      
183200      MOVE 1 TO WKS-LBL-PUNTERO                                           
183300      STRING "R" DELIMITED SIZE                                           
183400          INTO WKS-LBL-ASIENTO WITH POINTER WKS-LBL-PUNTERO               
183500      IF WKS-EXT-FILA < 10                                                
183600          MOVE WKS-EXT-FILA TO WKS-ETQ-UNO                                
183700          STRING WKS-ETQ-UNO DELIMITED SIZE                               
183800              INTO WKS-LBL-ASIENTO WITH POINTER WKS-LBL-PUNTERO           
183900      ELSE                                                                
184000          MOVE WKS-EXT-FILA TO WKS-ETQ-DOS                                
184100          STRING WKS-ETQ-DOS DELIMITED SIZE                               
184200              INTO WKS-LBL-ASIENTO WITH POINTER WKS-LBL-PUNTERO           
184300      END-IF                                                              
184400      STRING "C" DELIMITED SIZE                                           
184500          INTO WKS-LBL-ASIENTO WITH POINTER WKS-LBL-PUNTERO               
184600      IF WKS-EXT-COL < 10                                                 
184700          MOVE WKS-EXT-COL TO WKS-ETQ-UNO                                 
184800          STRING WKS-ETQ-UNO DELIMITED SIZE                               
184900              INTO WKS-LBL-ASIENTO WITH POINTER WKS-LBL-PUNTERO           
185000      ELSE                                                                
185100          MOVE WKS-EXT-COL TO WKS-ETQ-DOS                                 
185200          STRING WKS-ETQ-DOS DELIMITED SIZE                               
185300              INTO WKS-LBL-ASIENTO WITH POINTER WKS-LBL-PUNTERO           
185400      END-IF.                                                             
185500  1239-ARMA-ETIQUETA-ASIENTO-E. EXIT.                                     
185600*    L I S T A   D E   A L U M N O S   S I N   A S I E N T O              
185700  1250-EXTRAE-NO-ASIGNADOS SECTION.                                       
185800      IF WKS-TOTAL-ROSTER > 0                                             
185900          PERFORM 1252-PRUEBA-NO-ASIGNADO                                 
186000              VARYING WKS-EXT-ROS-IDX FROM 1 BY 1 UNTIL                   
186100              WKS-EXT-ROS-IDX > WKS-TOTAL-ROSTER                          
186200      END-IF.                                                             
186300  1250-EXTRAE-NO-ASIGNADOS-E. EXIT.                                       
186400  1252-PRUEBA-NO-ASIGNADO SECTION.                                        
186500      IF NOT YA-SENTADO (WKS-EXT-ROS-IDX)                                 
186600          MOVE SPACES TO EX-REG-NO-ASIGNADO                               
186700          MOVE WKS-ROS-ROLL    (WKS-EXT-ROS-IDX) TO UNA-ROLL-NO           
186800          MOVE WKS-ROS-NOMBRE  (WKS-EXT-ROS-IDX) TO UNA-NAME              
186900          MOVE WKS-ROS-ANIO    (WKS-EXT-ROS-IDX) TO UNA-YEAR              
187000          MOVE WKS-ROS-SEM     (WKS-EXT-ROS-IDX) TO UNA-SEMESTER          
187100          MOVE WKS-ROS-CARRERA (WKS-EXT-ROS-IDX) TO UNA-BRANCH            
187200          WRITE EX-REG-NO-ASIGNADO                                        
187300      END-IF.                                                             
187400  1252-PRUEBA-NO-ASIGNADO-E. EXIT.                                        
187500*----------------------------------------------------------------         
187600*     ESCRITOR DEL REPORTE IMPRESO (U10)                                  
187700*     3 PARTES: REJILLA POR SALA EN BANDAS DE 9 COLUMNAS, RESUMEN         
187800*     CON DISTRIBUCION POR SALA, Y LISTA DE NO ASIGNADOS (132             
187900*     COL).                                                               
188000*----------------------------------------------------------------         
188100  1300-ESCRIBE-REPORTE SECTION.                                           
188200      MOVE ZEROS TO WKS-PAGINA-ACTUAL                                     
188300      IF WKS-TOTAL-SALAS > 0                                              
188400          PERFORM 1310-IMPRIME-SALA                                       
188500              VARYING IDX-SALA FROM 1 BY 1 UNTIL IDX-SALA >               
188600              WKS-TOTAL-SALAS                                             
188700      END-IF                                                              
188800      PERFORM 1350-IMPRIME-RESUMEN                                        
188900      PERFORM 1380-IMPRIME-NO-ASIGNADOS.                                  
189000  1300-ESCRIBE-REPORTE-E. EXIT.                                           
189100*    P A R T E   1  -  R E J I L L A   D E   U N A   S A L A              
189200  1310-IMPRIME-SALA SECTION.                                              
189300      PERFORM 1312-IMPRIME-ENCAB-SALA                                     
189400      MOVE ZEROS TO WKS-BANDAS-TOTALES                                    
189500      IF WKS-SALA-COLUMNAS (IDX-SALA) > 0                                 
189600          DIVIDE WKS-SALA-COLUMNAS (IDX-SALA) BY WKS-MAX-COL-BANDA        
189700              GIVING WKS-BANDAS-TOTALES REMAINDER WKS-RESIDUO             
189800          IF WKS-RESIDUO > 0                                              
189900              ADD 1 TO WKS-BANDAS-TOTALES                                 
190000          END-IF                                                          
190100      END-IF                                                              
190200      IF WKS-BANDAS-TOTALES = 0                                           
190300          MOVE 1 TO WKS-BANDAS-TOTALES                                    
190400      END-IF                                                              
190500      PERFORM 1320-IMPRIME-UNA-BANDA                                      
190600          VARYING WKS-BANDA-ACTUAL FROM 1 BY 1                            
190700          UNTIL WKS-BANDA-ACTUAL > WKS-BANDAS-TOTALES.                    
190800  1310-IMPRIME-SALA-E. EXIT.                                              
190900*    4 RENGLONES DE ENCABEZADO POR SALA                                   
191000  1312-IMPRIME-ENCAB-SALA SECTION.                                        
191100      MOVE SPACES TO WKS-LINEA-ENCABEZADO                                 
191200      MOVE SPACES TO WKS-ENC-TITULO                                       
191300      STRING "SEATING PLAN - " DELIMITED SIZE                             
191400          WKS-SALA-NOMBRE (IDX-SALA) DELIMITED SIZE                       
191500          INTO WKS-ENC-TITULO                                             
191600      MOVE WKS-LINEA-ENCABEZADO TO EX-LINEA-REPORTE                       
191700      WRITE EX-LINEA-REPORTE                                              
191800      MOVE SPACES TO WKS-LINEA-ENCABEZADO                                 
191900      MOVE SPACES TO WKS-ENC-TITULO                                       
192000      MOVE 1 TO WKS-LBL-PUNTERO                                           
192100      STRING "EXAM: " DELIMITED SIZE                                      
192200          CFG-EXAM-NAME DELIMITED SIZE                                    
192300          "  DATE: " DELIMITED SIZE                                       
192400          CFG-EXAM-DATE DELIMITED SIZE                                    
192500          INTO WKS-ENC-TITULO WITH POINTER WKS-LBL-PUNTERO                
192600      MOVE WKS-LINEA-ENCABEZADO TO EX-LINEA-REPORTE                       
192700      WRITE EX-LINEA-REPORTE                                              
192800      MOVE SPACES TO WKS-LINEA-ENCABEZADO                                 
192900      MOVE SPACES TO WKS-ENC-TITULO                                       
193000      MOVE 1 TO WKS-LBL-PUNTERO                                           
193100      STRING "PATTERN: " DELIMITED SIZE                                   
193200          WKS-NOMBRE-PATRON-ACTUAL DELIMITED SIZE                         
193300          "  CAPACITY: " DELIMITED SIZE                                   
193400          INTO WKS-ENC-TITULO WITH POINTER WKS-LBL-PUNTERO                
193500      MOVE WKS-DPS-CAPACIDAD (IDX-SALA) TO WKS-VALOR-EDITADO-4            
193600      STRING WKS-VALOR-EDITADO-4 DELIMITED SIZE                           
193700          "  OCCUPIED: " DELIMITED SIZE                                   
193800          INTO WKS-ENC-TITULO WITH POINTER WKS-LBL-PUNTERO                
193900      MOVE WKS-DPS-OCUPADOS (IDX-SALA) TO WKS-VALOR-EDITADO-4             
194000      STRING WKS-VALOR-EDITADO-4 DELIMITED SIZE                           
194100          INTO WKS-ENC-TITULO WITH POINTER WKS-LBL-PUNTERO                
194200      MOVE WKS-LINEA-ENCABEZADO TO EX-LINEA-REPORTE                       
194300      WRITE EX-LINEA-REPORTE                                              
194400      MOVE SPACES TO WKS-LINEA-ENCABEZADO                                 
194500      MOVE SPACES TO WKS-ENC-TITULO                                       
194600      IF WKS-SALA-CARRERAS (IDX-SALA) = SPACES                            
194700          STRING "BRANCHES: ALL BRANCHES" DELIMITED SIZE                  
194800              INTO WKS-ENC-TITULO                                         
194900      ELSE                                                                
195000          STRING "BRANCHES: " DELIMITED SIZE                              
195100              WKS-SALA-CARRERAS (IDX-SALA) DELIMITED SIZE                 
195200              INTO WKS-ENC-TITULO                                         
195300      END-IF                                                              
195400      MOVE WKS-LINEA-ENCABEZADO TO EX-LINEA-REPORTE                       
195500      WRITE EX-LINEA-REPORTE.                                             
195600  1312-IMPRIME-ENCAB-SALA-E. EXIT.                                        
195700*    UNA BANDA DE HASTA 9 COLUMNAS (RENGLON DE TITULOS Cn Y               
195800*    LUEGO UN RENGLON POR FILA Rn DE LA SALA).                            
195900*    F I L A   R n   D E   L A   S A L A ) .                              
196000  1320-IMPRIME-UNA-BANDA SECTION.                                         
196100      COMPUTE WKS-BANDA-COL-INI =                                         
196200          (WKS-BANDA-ACTUAL - 1) * WKS-MAX-COL-BANDA + 1                  
196300      COMPUTE WKS-BANDA-COL-FIN =                                         
196400          WKS-BANDA-COL-INI + WKS-MAX-COL-BANDA - 1                       
196500      IF WKS-BANDA-COL-FIN > WKS-SALA-COLUMNAS (IDX-SALA)                 
196600          MOVE WKS-SALA-COLUMNAS (IDX-SALA) TO WKS-BANDA-COL-FIN          
196700      END-IF                                                              
196800      PERFORM 1322-IMPRIME-TITULOS-BANDA                                  
196900      IF WKS-SALA-FILAS (IDX-SALA) > 0                                    
197000          PERFORM 1330-IMPRIME-RENGLON-BANDA                              
197100              VARYING WKS-EXT-FILA FROM 1 BY 1 UNTIL WKS-EXT-FILA         
197200                  >                                                       
197300              WKS-SALA-FILAS (IDX-SALA)                                   
197400      END-IF.                                                             
197500  1320-IMPRIME-UNA-BANDA-E. EXIT.                                         
197600  1322-IMPRIME-TITULOS-BANDA SECTION.                                     
197700      MOVE SPACES TO WKS-LINEA-GRID                                       
197800      MOVE SPACES TO WKS-LG-ETIQUETA-FILA                                 
197900      MOVE 1 TO WKS-LBL-PUNTERO                                           
198000      PERFORM 1324-IMPRIME-UN-TITULO-COL                                  
198100          VARYING WKS-EXT-COL FROM WKS-BANDA-COL-INI BY 1                 
198200          UNTIL WKS-EXT-COL > WKS-BANDA-COL-FIN                           
198300      MOVE WKS-LINEA-GRID TO EX-LINEA-REPORTE                             
198400      WRITE EX-LINEA-REPORTE.                                             
198500  1322-IMPRIME-TITULOS-BANDA-E. EXIT.                                     
198600  1324-IMPRIME-UN-TITULO-COL SECTION.                                     
198700      MOVE SPACES TO WKS-LINEA-CELDA-FMT                                  
198800      STRING "C" DELIMITED SIZE                                           
198900          INTO WKS-LINEA-CELDA-FMT WITH POINTER WKS-LBL-PUNTERO           
199000      IF WKS-EXT-COL < 10                                                 
199100          MOVE WKS-EXT-COL TO WKS-ETQ-UNO                                 
199200          STRING WKS-ETQ-UNO DELIMITED SIZE                               
199300              INTO WKS-LINEA-CELDA-FMT WITH POINTER                       
199400                  WKS-LBL-PUNTERO                                         
199500      ELSE                                                                
199600          MOVE WKS-EXT-COL TO WKS-ETQ-DOS                                 
199700          STRING WKS-ETQ-DOS DELIMITED SIZE                               
199800              INTO WKS-LINEA-CELDA-FMT WITH POINTER                       
199900                  WKS-LBL-PUNTERO                                         
200000      END-IF                                                              
200100      COMPUTE WKS-LBL-PUNTERO =                                           
200200          (WKS-EXT-COL - WKS-BANDA-COL-INI) * 12 + 1                      
200300      MOVE WKS-LINEA-CELDA-FMT (1:12) TO                                  
200400          WKS-LG-CELDAS (WKS-LBL-PUNTERO:12).                             
200500  1324-IMPRIME-UN-TITULO-COL-E. EXIT.                                     
200600*    UN RENGLON DE LA BANDA (ETIQUETA Rn Y LAS CELDAS).                   
200700*    R n   Y   L A S   C E L D A S   D E   E S A   B A N D A ) .          
200800  1330-IMPRIME-RENGLON-BANDA SECTION.                                     
200900      MOVE SPACES TO WKS-LINEA-GRID                                       
201000      MOVE SPACES TO WKS-LG-ETIQUETA-FILA                                 
201100      PERFORM 1326-ARMA-ETIQUETA-FILA-SOLA                                
201200      MOVE WKS-LBL-ASIENTO TO WKS-LG-ETIQUETA-FILA                        
201300      PERFORM 1332-IMPRIME-UNA-CELDA-BANDA                                
201400          VARYING WKS-EXT-COL FROM WKS-BANDA-COL-INI BY 1                 
201500          UNTIL WKS-EXT-COL > WKS-BANDA-COL-FIN                           
201600      MOVE WKS-LINEA-GRID TO EX-LINEA-REPORTE                             
201700      WRITE EX-LINEA-REPORTE.                                             
201800  1330-IMPRIME-RENGLON-BANDA-E. EXIT.                                     
201900*    E T I Q U E T A   " R n "   S O L A  ( E N T R A   C O N             
202000*    W K S - E X T - F I L A ) .                                          
202100  1326-ARMA-ETIQUETA-FILA-SOLA SECTION.                                   
202200      MOVE SPACES TO WKS-LBL-ASIENTO                                      
202300      MOVE 1 TO WKS-LBL-PUNTERO                                           
202400      STRING "R" DELIMITED SIZE                                           
202500          INTO WKS-LBL-ASIENTO WITH POINTER WKS-LBL-PUNTERO               
202600      IF WKS-EXT-FILA < 10                                                
202700          MOVE WKS-EXT-FILA TO WKS-ETQ-UNO                                
202800          STRING WKS-ETQ-UNO DELIMITED SIZE                               
202900              INTO WKS-LBL-ASIENTO WITH POINTER WKS-LBL-PUNTERO           
203000      ELSE                                                                
203100          MOVE WKS-EXT-FILA TO WKS-ETQ-DOS                                
203200          STRING WKS-ETQ-DOS DELIMITED SIZE                               
203300              INTO WKS-LBL-ASIENTO WITH POINTER WKS-LBL-PUNTERO           
203400      END-IF.                                                             
203500  1326-ARMA-ETIQUETA-FILA-SOLA-E. EXIT.                                   
203600  1332-IMPRIME-UNA-CELDA-BANDA SECTION.                                   
203700      SET IDX-GF TO WKS-EXT-FILA                                          
203800      SET IDX-GC TO WKS-EXT-COL                                           
203900      MOVE SPACES TO WKS-LINEA-CELDA-FMT                                  
204000      IF WKS-CELDA-OCUPADA (IDX-SALA IDX-GF IDX-GC) = "S"                 
204100          STRING WKS-CELDA-ROLL (IDX-SALA IDX-GF IDX-GC)                  
204200              DELIMITED SIZE INTO WKS-LINEA-CELDA-FMT                     
204300      ELSE                                                                
204400          STRING "*EMPTY*" DELIMITED SIZE                                 
204500              INTO WKS-LINEA-CELDA-FMT                                    
204600      END-IF                                                              
204700      COMPUTE WKS-LBL-PUNTERO =                                           
204800          (WKS-EXT-COL - WKS-BANDA-COL-INI) * 12 + 1                      
204900      MOVE WKS-LINEA-CELDA-FMT (1:12) TO                                  
205000          WKS-LG-CELDAS (WKS-LBL-PUNTERO:12).                             
205100  1332-IMPRIME-UNA-CELDA-BANDA-E. EXIT.                                   
205200*    P A R T E   2  -  R E S U M E N   Y   D I S T R I B U C I O N        
205300  1350-IMPRIME-RESUMEN SECTION.                                           
205400      MOVE SPACES TO WKS-LINEA-RESUMEN                                    
205500      MOVE "SEATING PLAN SUMMARY" TO WKS-LR-ETIQUETA                      
205600      MOVE WKS-LINEA-RESUMEN TO EX-LINEA-REPORTE                          
205700      WRITE EX-LINEA-REPORTE                                              
205701      PERFORM 1351-IMPRIME-ENCAB-RESUMEN                                  
205800      IF WKS-TOTAL-SALAS > 0                                              
205900          PERFORM 1352-IMPRIME-RESUMEN-SALA                               
206000              VARYING IDX-SALA FROM 1 BY 1 UNTIL IDX-SALA >               
206100              WKS-TOTAL-SALAS                                             
206200      END-IF                                                              
206300      MOVE SPACES TO WKS-LINEA-RESUMEN                                    
206400      MOVE "ROOM-WISE DISTRIBUTION:" TO WKS-LR-ETIQUETA                   
206500      MOVE WKS-LINEA-RESUMEN TO EX-LINEA-REPORTE                          
206600      WRITE EX-LINEA-REPORTE                                              
206700      IF WKS-TOTAL-SALAS > 0                                              
206800          PERFORM 1360-IMPRIME-DISTRIBUCION-SALA                          
206900              VARYING IDX-SALA FROM 1 BY 1 UNTIL IDX-SALA >               
207000              WKS-TOTAL-SALAS                                             
207100      END-IF                                                              
207200      PERFORM 1370-IMPRIME-TOTALES.                                       
207300  1350-IMPRIME-RESUMEN-E. EXIT.                                           
207301*     SOL-1560: ENCABEZADO DEL RESUMEN CON PATRON, EXAMEN/FECHA Y         
207303*                TOTALES (STUDENTS/SEATED/ROOMS).                         
207304 1351-IMPRIME-ENCAB-RESUMEN SECTION.                                      
207305      MOVE SPACES TO WKS-LINEA-RESUMEN                                    
207306      MOVE 1 TO WKS-LBL-PUNTERO                                           
207307      STRING "PATTERN: " DELIMITED SIZE                                   
207308          WKS-NOMBRE-PATRON-ACTUAL DELIMITED SIZE                         
207309          INTO WKS-LR-ETIQUETA WITH POINTER WKS-LBL-PUNTERO               
207310      MOVE WKS-LINEA-RESUMEN TO EX-LINEA-REPORTE                          
207311      WRITE EX-LINEA-REPORTE                                              
207312      MOVE SPACES TO WKS-LINEA-RESUMEN                                    
207313      MOVE 1 TO WKS-LBL-PUNTERO                                           
207314      STRING "EXAM: " DELIMITED SIZE                                      
207315          CFG-EXAM-NAME DELIMITED SIZE                                    
207316          "  DATE: " DELIMITED SIZE                                       
207317          CFG-EXAM-DATE DELIMITED SIZE                                    
207318          INTO WKS-LR-ETIQUETA WITH POINTER WKS-LBL-PUNTERO               
207319      MOVE WKS-LINEA-RESUMEN TO EX-LINEA-REPORTE                          
207320      WRITE EX-LINEA-REPORTE                                              
207321      MOVE SPACES TO WKS-LINEA-RESUMEN                                    
207322      MOVE WKS-TOTAL-ROSTER TO WKS-VALOR-EDITADO-4                        
207323      MOVE 1 TO WKS-LBL-PUNTERO                                           
207324      STRING "STUDENTS: " DELIMITED SIZE                                  
207325          WKS-VALOR-EDITADO-4 DELIMITED SIZE                              
207326          INTO WKS-LR-ETIQUETA WITH POINTER WKS-LBL-PUNTERO               
207327      MOVE WKS-LINEA-RESUMEN TO EX-LINEA-REPORTE                          
207328      WRITE EX-LINEA-REPORTE                                              
207329      MOVE SPACES TO WKS-LINEA-RESUMEN                                    
207330      MOVE WKS-TOTAL-ASIGNADOS TO WKS-VALOR-EDITADO-4                     
207331      MOVE 1 TO WKS-LBL-PUNTERO                                           
207332      STRING "SEATED: " DELIMITED SIZE                                    
207333          WKS-VALOR-EDITADO-4 DELIMITED SIZE                              
207334          INTO WKS-LR-ETIQUETA WITH POINTER WKS-LBL-PUNTERO               
207335      MOVE WKS-LINEA-RESUMEN TO EX-LINEA-REPORTE                          
207336      WRITE EX-LINEA-REPORTE                                              
207337      MOVE SPACES TO WKS-LINEA-RESUMEN                                    
207338      MOVE WKS-TOTAL-SALAS TO WKS-VALOR-EDITADO-4                         
207339      MOVE 1 TO WKS-LBL-PUNTERO                                           
207340      STRING "ROOMS: " DELIMITED SIZE                                     
207341          WKS-VALOR-EDITADO-4 DELIMITED SIZE                              
207342          INTO WKS-LR-ETIQUETA WITH POINTER WKS-LBL-PUNTERO               
207343      MOVE WKS-LINEA-RESUMEN TO EX-LINEA-REPORTE                          
207344      WRITE EX-LINEA-REPORTE.                                             
207345 1351-IMPRIME-ENCAB-RESUMEN-E. EXIT.                                      
207400*    UNA LINEA DEL LISTADO DE ASIGNACION (SALAS EN ORDEN DE               
207500*    ARCHIVO, REJILLA POR RENGLON, IGUAL QUE 0762/1238).                  
207600  1352-IMPRIME-RESUMEN-SALA SECTION.                                      
207700      IF WKS-SALA-FILAS (IDX-SALA) > 0                                    
207800          PERFORM 1354-IMPRIME-RESUMEN-RENGLON                            
207900              VARYING WKS-EXT-FILA FROM 1 BY 1 UNTIL WKS-EXT-FILA         
208000                  >                                                       
208100              WKS-SALA-FILAS (IDX-SALA)                                   
208200      END-IF.                                                             
208300  1352-IMPRIME-RESUMEN-SALA-E. EXIT.                                      
208400  1354-IMPRIME-RESUMEN-RENGLON SECTION.                                   
208500      PERFORM 1356-IMPRIME-RESUMEN-CELDA                                  
208600          VARYING WKS-EXT-COL FROM 1 BY 1 UNTIL WKS-EXT-COL >             
208700          WKS-SALA-COLUMNAS (IDX-SALA).                                   
208800  1354-IMPRIME-RESUMEN-RENGLON-E. EXIT.                                   
208900  1356-IMPRIME-RESUMEN-CELDA SECTION.                                     
209000      SET IDX-GF TO WKS-EXT-FILA                                          
209100      SET IDX-GC TO WKS-EXT-COL                                           
209200      IF WKS-CELDA-OCUPADA (IDX-SALA IDX-GF IDX-GC) = "S"                 
209300          PERFORM 1358-ESCRIBE-RENGLON-RESUMEN                            
209400      END-IF.                                                             
209500  1356-IMPRIME-RESUMEN-CELDA-E. EXIT.                                     
209600  1358-ESCRIBE-RENGLON-RESUMEN SECTION.                                   
209700      MOVE SPACES TO WKS-LINEA-RESUMEN                                    
209800      PERFORM 1239-ARMA-ETIQUETA-ASIENTO                                  
209900      MOVE 1 TO WKS-LBL-PUNTERO                                           
210000      STRING WKS-SALA-NOMBRE (IDX-SALA) DELIMITED SIZE                    
210100          "  " DELIMITED SIZE                                             
210200          WKS-LBL-ASIENTO DELIMITED SIZE                                  
210300          "  " DELIMITED SIZE                                             
210400          WKS-CELDA-NOMBRE (IDX-SALA IDX-GF IDX-GC) DELIMITED SIZE        
210500          "  " DELIMITED SIZE                                             
210600          WKS-CELDA-ROLL (IDX-SALA IDX-GF IDX-GC) DELIMITED SIZE          
210700          "  " DELIMITED SIZE                                             
210800          WKS-CELDA-CARRERA (IDX-SALA IDX-GF IDX-GC) DELIMITED            
210900              SIZE                                                        
211000          "  Y" DELIMITED SIZE                                            
211100          INTO WKS-LR-ETIQUETA WITH POINTER WKS-LBL-PUNTERO               
211200      MOVE WKS-CELDA-ANIO (IDX-SALA IDX-GF IDX-GC) TO WKS-ETQ-UNO         
211300      STRING WKS-ETQ-UNO DELIMITED SIZE                                   
211400          " S" DELIMITED SIZE                                             
211500          INTO WKS-LR-ETIQUETA WITH POINTER WKS-LBL-PUNTERO               
211550*     SOL-1560: SEMESTRE A 1 DIGITO (ANTES WKS-ETQ-DOS, 2 DIG).           
211600      MOVE WKS-CELDA-SEM (IDX-SALA IDX-GF IDX-GC) TO WKS-ETQ-UNO          
211700      STRING WKS-ETQ-UNO DELIMITED SIZE                                   
211800          INTO WKS-LR-ETIQUETA WITH POINTER WKS-LBL-PUNTERO               
211900      MOVE WKS-LINEA-RESUMEN TO EX-LINEA-REPORTE                          
212000      WRITE EX-LINEA-REPORTE.                                             
212100  1358-ESCRIBE-RENGLON-RESUMEN-E. EXIT.                                   
212200*    DISTRIBUCION POR SALA (CAPACIDAD/OCUPADOS).                          
212300  1360-IMPRIME-DISTRIBUCION-SALA SECTION.                                 
212400      MOVE SPACES TO WKS-LINEA-RESUMEN                                    
212500      MOVE 1 TO WKS-LBL-PUNTERO                                           
212600      MOVE WKS-DPS-OCUPADOS   (IDX-SALA) TO WKS-VALOR-EDITADO-4           
212700      STRING "  " DELIMITED SIZE                                          
212800          WKS-DPS-NOMBRE (IDX-SALA) DELIMITED SIZE                        
212900          ": " DELIMITED SIZE                                             
213000          WKS-VALOR-EDITADO-4 DELIMITED SIZE                              
213100          " / " DELIMITED SIZE                                            
213200          INTO WKS-LR-ETIQUETA WITH POINTER WKS-LBL-PUNTERO               
213300      MOVE WKS-DPS-CAPACIDAD (IDX-SALA) TO WKS-VALOR-EDITADO-4            
213400      STRING WKS-VALOR-EDITADO-4 DELIMITED SIZE                           
213500          " SEATS OCCUPIED" DELIMITED SIZE                                
213600          INTO WKS-LR-ETIQUETA WITH POINTER WKS-LBL-PUNTERO               
213700      MOVE WKS-LINEA-RESUMEN TO EX-LINEA-REPORTE                          
213800      WRITE EX-LINEA-REPORTE.                                             
213900  1360-IMPRIME-DISTRIBUCION-SALA-E. EXIT.                                 
214000*    T O T A L E S   D E L   P L A N                                      
214100  1370-IMPRIME-TOTALES SECTION.                                           
214200      MOVE SPACES TO WKS-LINEA-RESUMEN                                    
214300      MOVE WKS-TOTAL-ROSTER TO WKS-VALOR-EDITADO-4                        
214400      MOVE 1 TO WKS-LBL-PUNTERO                                           
214500      STRING "TOTAL STUDENTS: " DELIMITED SIZE                            
214600          WKS-VALOR-EDITADO-4 DELIMITED SIZE                              
214700          INTO WKS-LR-ETIQUETA WITH POINTER WKS-LBL-PUNTERO               
214800      MOVE WKS-LINEA-RESUMEN TO EX-LINEA-REPORTE                          
214900      WRITE EX-LINEA-REPORTE                                              
215000      MOVE SPACES TO WKS-LINEA-RESUMEN                                    
215100      MOVE WKS-TOTAL-ASIGNADOS TO WKS-VALOR-EDITADO-4                     
215200      MOVE 1 TO WKS-LBL-PUNTERO                                           
215300      STRING "TOTAL SEATED: " DELIMITED SIZE                              
215400          WKS-VALOR-EDITADO-4 DELIMITED SIZE                              
215500          INTO WKS-LR-ETIQUETA WITH POINTER WKS-LBL-PUNTERO               
215600      MOVE WKS-LINEA-RESUMEN TO EX-LINEA-REPORTE                          
215700      WRITE EX-LINEA-REPORTE                                              
215800      MOVE SPACES TO WKS-LINEA-RESUMEN                                    
215900      MOVE WKS-TOTAL-NO-ASIGNADOS TO WKS-VALOR-EDITADO-4                  
216000      MOVE 1 TO WKS-LBL-PUNTERO                                           
216100      STRING "TOTAL UNASSIGNED: " DELIMITED SIZE                          
216200          WKS-VALOR-EDITADO-4 DELIMITED SIZE                              
216300          INTO WKS-LR-ETIQUETA WITH POINTER WKS-LBL-PUNTERO               
216400      MOVE WKS-LINEA-RESUMEN TO EX-LINEA-REPORTE                          
216500      WRITE EX-LINEA-REPORTE.                                             
216600  1370-IMPRIME-TOTALES-E. EXIT.                                           
216700*    P A R T E   3  -   L I S T A   D E   N O   A S I G N A D O S         
216800  1380-IMPRIME-NO-ASIGNADOS SECTION.                                      
216900      MOVE SPACES TO WKS-LINEA-RESUMEN                                    
217000      MOVE "UNASSIGNED STUDENTS" TO WKS-LR-ETIQUETA                       
217100      MOVE WKS-LINEA-RESUMEN TO EX-LINEA-REPORTE                          
217200      WRITE EX-LINEA-REPORTE                                              
217300      IF WKS-TOTAL-NO-ASIGNADOS = 0                                       
217400          MOVE SPACES TO WKS-LINEA-RESUMEN                                
217500          MOVE "NONE" TO WKS-LR-ETIQUETA                                  
217600          MOVE WKS-LINEA-RESUMEN TO EX-LINEA-REPORTE                      
217700          WRITE EX-LINEA-REPORTE                                          
217800      ELSE                                                                
217900          IF WKS-TOTAL-ROSTER > 0                                         
218000              PERFORM 1382-IMPRIME-UN-NO-ASIGNADO                         
218100                  VARYING WKS-EXT-ROS-IDX FROM 1 BY 1 UNTIL               
218200                  WKS-EXT-ROS-IDX > WKS-TOTAL-ROSTER                      
218300          END-IF                                                          
218400      END-IF.                                                             
218500  1380-IMPRIME-NO-ASIGNADOS-E. EXIT.                                      
218600  1382-IMPRIME-UN-NO-ASIGNADO SECTION.                                    
218700      IF YA-SENTADO (WKS-EXT-ROS-IDX)                                     
218800          GO TO 1382-IMPRIME-UN-NO-ASIGNADO-E                             
218900      END-IF                                                              
219000      MOVE SPACES TO WKS-LINEA-NO-ASIGNADO                                
219100      MOVE WKS-ROS-ROLL    (WKS-EXT-ROS-IDX) TO WKS-LNA-ROLL              
219200      MOVE WKS-ROS-NOMBRE  (WKS-EXT-ROS-IDX) TO WKS-LNA-NOMBRE            
219300      MOVE WKS-ROS-CARRERA (WKS-EXT-ROS-IDX) TO WKS-LNA-CARRERA           
219400      MOVE 1 TO WKS-LBL-PUNTERO                                           
219500      MOVE WKS-ROS-ANIO (WKS-EXT-ROS-IDX) TO WKS-ETQ-UNO                  
219600      STRING "YEAR " DELIMITED SIZE                                       
219700          WKS-ETQ-UNO DELIMITED SIZE                                      
219800          "  SEM " DELIMITED SIZE                                         
219900          INTO WKS-LNA-MOTIVO WITH POINTER WKS-LBL-PUNTERO                
220000      MOVE WKS-ROS-SEM (WKS-EXT-ROS-IDX) TO WKS-ETQ-DOS                   
220100      STRING WKS-ETQ-DOS DELIMITED SIZE                                   
220200          INTO WKS-LNA-MOTIVO WITH POINTER WKS-LBL-PUNTERO                
220300      MOVE WKS-LINEA-NO-ASIGNADO TO EX-LINEA-REPORTE                      
220400      WRITE EX-LINEA-REPORTE.                                             
220500  1382-IMPRIME-UN-NO-ASIGNADO-E. EXIT.                                    
220600                                                                          
