000100******************************************************************        
000200* FECHA-ESCRITO : 1991-06-03                                     *        
000300* PROGRAMADOR   : ELENA RODAS VELIZ (ERV)                        *        
000400* APLICACION    : EXAMENES - PLAN DE ASIENTOS                    *        
000500* PROGRAMA      : EXSP0090                                       *        
000600* TIPO          : BATCH                                          *        
000700* DESCRIPCION   : GENERA UN ROSTER DE PRUEBA DE N ALUMNOS, CON   *        
000800*               : CARNET, CARRERA, ANIO Y SEMESTRE CALCULADOS POR*        
000900*               : FORMULA FIJA, PARA PROBAR EXSP0010 SIN DEPENDER*        
001000*               : DE UN ROSTER REAL DE LA FACULTAD.              *        
001100* ARCHIVOS      : STUDENT-FILE=S                                 *        
001200* PARAMETROS    : WKS-PARM-CANTIDAD (CANTIDAD DE ALUMNOS, SYSIN) *        
001300* PROGRAMA(S)   : NO APLICA                                      *        
001400* INSTALADO     : DD/MM/AAAA                                     *        
001500******************************************************************        
001600*                 R E G I S T R O   D E   C A M B I O S                   
001700******************************************************************        
001800* 1991-06-03  ERV   SOL-0677  VERSION INICIAL DEL PROGRAMA.       SOL0677 
001900* 1994-07-11  CAML  SOL-0864  SE AGREGA TABLA DE APELLIDOS PARA NOSOL0864 
002000*                   REPETIR SIEMPRE EL MISMO NOMBRE DE ALUMNO.    SOL0864 
002100* 1999-01-19  CAML  SOL-1151  PRUEBAS DE FIN DE SIGLO SOBRE EL    SOL1151 
002200*                   CALCULO DE ANIO DE INGRESO; LA FORMULA YA USA SOL1151 
002300*                   4 DIGITOS DE ANIO Y NO REQUIERE CAMBIOS (Y2K).SOL1151 
002400* 2004-08-17  CAML  SOL-1488  SE AMPLIA LA CANTIDAD MAXIMA DE     SOL1488 
002500*                   ALUMNOS GENERABLES DE 999 A 9999.             SOL1488 
002550* 2005-03-04  ERV   SOL-1561  SE REESCRIBE 0110 CON GUARDAS GO     SOL1561
002560*                   TO Y SE CALIFICAN LOS PERFORM CON              SOL1561
002570*                   THRU (NORMA DE CASA).                          SOL1561
002600******************************************************************        
002700  IDENTIFICATION DIVISION.                                                
002800  PROGRAM-ID.                    EXSP0090.                                
002900  AUTHOR.                        ELENA RODAS VELIZ.                       
003000  INSTALLATION.                  DEPARTAMENTO DE EXAMENES.                
003100  DATE-WRITTEN.                  03/06/1991.                              
003200  DATE-COMPILED.                                                          
003300  SECURITY.                      USO INTERNO - DEPARTAMENTO DE            
003400      EXAMENES.                                                           
003500  ENVIRONMENT DIVISION.                                                   
003600  CONFIGURATION SECTION.                                                  
003700  SPECIAL-NAMES.                                                          
003800      C01 IS TOP-OF-FORM                                                  
003900      CLASS NUM-VALIDO   IS "0" THRU "9"                                  
004000      UPSI-0 ON  STATUS IS WKS-UPSI0-ENCENDIDO                            
004100             OFF STATUS IS WKS-UPSI0-APAGADO.                             
004200  INPUT-OUTPUT SECTION.                                                   
004300  FILE-CONTROL.                                                           
004400*--------------------------------------------------------------           
004500*              A R C H I V O   D E   S A L I D A                          
004600*--------------------------------------------------------------           
004700      SELECT STUDENT-FILE  ASSIGN TO STUDENT-FILE                         
004800             ORGANIZATION  IS LINE SEQUENTIAL                             
004900             FILE STATUS   IS FS-STUDENT.                                 
005000  DATA DIVISION.                                                          
005100  FILE SECTION.                                                           
005200*--------------------------------------------------------------           
005300*              M A E S T R O   D E   A L U M N O S                        
005400*--------------------------------------------------------------           
005500  FD  STUDENT-FILE                                                        
005600      RECORDING MODE IS F.                                                
005700      COPY EXSTUD.                                                        
005800  WORKING-STORAGE SECTION.                                                
005900******************************************************************        
006000*        L I M I T E S   D E   E S T E   G E N E R A D O R       *        
006100******************************************************************        
006200  77  WKS-MAX-GENERABLES           PIC 9(04) COMP VALUE 9999.             
006300  77  WKS-CICLO-CARRERA             PIC 9(01) COMP VALUE 5.               
006400  77  WKS-TAMANO-GRUPO-ANIO          PIC 9(02) COMP VALUE 15.             
006500  77  WKS-ANIO-BASE-INGRESO           PIC 9(04) COMP VALUE 2024.          
006600******************************************************************        
006700*                 E S T A D O   D E   A R C H I V O S            *        
006800******************************************************************        
006900  01  WKS-ARCHIVOS-STATUS.                                                
007000      03  FS-STUDENT               PIC 9(02) VALUE ZEROS.                 
007100  01  WKS-UPSI0-ENCENDIDO          PIC X(01) VALUE "N".                   
007200  01  WKS-UPSI0-APAGADO           PIC X(01) VALUE "S".                    
007300  01  WKS-MENSAJE-ERROR             PIC X(60) VALUE SPACES.               
007400******************************************************************        
007500*              P A R A M E T R O   D E   C O R R I D A           *        
007600*    (CANTIDAD DE ALUMNOS A GENERAR - LLEGA POR SYSIN, COMO EN   *        
007700*    LOS DEMAS TRABAJOS DE ESTE DEPARTAMENTO.)                   *        
007800******************************************************************        
007900  01  WKS-PARM-ENTRADA.                                                   
008000      03  WKS-PARM-CANTIDAD         PIC 9(04).                            
008100      03  FILLER                    PIC X(76).                            
008200******************************************************************        
008300*        C O N T A D O R   Y   S U B I N D I C E   D E L         *        
008400*        G E N E R A D O R   ( W 0 1 - )                         *        
008500******************************************************************        
008600  01  W01-CONTADORES.                                                     
008700      03  W01-INDICE-ALUMNO    PIC 9(04) COMP VALUE ZEROS.                
008800      03  W01-TOTAL-A-GENERAR  PIC 9(04) COMP VALUE ZEROS.                
008900      03  W01-RESIDUO-CARRERA  PIC 9(01) COMP VALUE ZEROS.                
009000      03  W01-COCIENTE-ANIO    PIC 9(04) COMP VALUE ZEROS.                
009100      03  W01-RESIDUO-ANIO     PIC 9(01) COMP VALUE ZEROS.                
009200      03  W01-ANIO-CALCULADO   PIC 9(01) COMP VALUE ZEROS.                
009300      03  W01-ANIO-INGRESO     PIC 9(04) COMP VALUE ZEROS.                
009400      03  W01-SECUENCIA-CARNET PIC 9(03) COMP VALUE ZEROS.                
009500      03  W01-INDICE-NOMBRE    PIC 9(02) COMP VALUE ZEROS.                
009600      03  W01-INDICE-APELLIDO  PIC 9(02) COMP VALUE ZEROS.                
009700      03  W01-SEMILLA-NOMBRE   PIC 9(09) COMP VALUE 7.                    
009800      03  W01-SEMILLA-CRUDA    PIC 9(09) COMP.                            
009900      03  W01-SEMILLA-COCIENTE PIC 9(09) COMP.                            
010000******************************************************************        
010100*        T A B L A   D E   C O D I G O S   D E   C A R R E R A   *        
010200*        ( R 1 5 - C I C L O   D E   5   C A R R E R A S )       *        
010300******************************************************************        
010400  01  WKS-TABLA-CARRERAS.                                                 
010500      03  FILLER                    PIC X(05) VALUE "CSE  ".              
010600      03  FILLER                    PIC X(05) VALUE "ECE  ".              
010700      03  FILLER                    PIC X(05) VALUE "ME   ".              
010800      03  FILLER                    PIC X(05) VALUE "EE   ".              
010900      03  FILLER                    PIC X(05) VALUE "CE   ".              
011000  01  WKS-TABLA-CARRERAS-R REDEFINES WKS-TABLA-CARRERAS.                  
011100      03  WKS-CARR-CODIGO PIC X(05) OCCURS 5 TIMES                        
011200                    INDEXED BY WKS-CARR-IDX.                              
011300******************************************************************        
011400*        T A B L A   D E   N O M B R E S   D E   P I L A         *        
011500*        (GENERICA, NO CARGA INFORMACION REAL DE NINGUN ALUMNO;  *        
011600*        SOLO SIRVE PARA QUE EL ROSTER DE PRUEBA NO SE VEA CON   *        
011700*        EL MISMO NOMBRE REPETIDO EN LAS 9999 FILAS.)            *        
011800******************************************************************        
011900  01  WKS-TABLA-NOMBRES.                                                  
012000      03  FILLER                    PIC X(10) VALUE "CARLOS    ".         
012100      03  FILLER                    PIC X(10) VALUE "MARIA     ".         
012200      03  FILLER                    PIC X(10) VALUE "JOSE      ".         
012300      03  FILLER                    PIC X(10) VALUE "ANA       ".         
012400      03  FILLER                    PIC X(10) VALUE "LUIS      ".         
012500      03  FILLER                    PIC X(10) VALUE "ROSA      ".         
012600      03  FILLER                    PIC X(10) VALUE "PEDRO     ".         
012700      03  FILLER                    PIC X(10) VALUE "ELENA     ".         
012800      03  FILLER                    PIC X(10) VALUE "MIGUEL    ".         
012900      03  FILLER                    PIC X(10) VALUE "SILVIA    ".         
013000  01  WKS-TABLA-NOMBRES-R REDEFINES WKS-TABLA-NOMBRES.                    
013100      03  WKS-NOM-ENTRADA PIC X(10) OCCURS 10 TIMES.                      
013200******************************************************************        
013300*        T A B L A   D E   A P E L L I D O S  (IDEM ANTERIOR)    *        
013400******************************************************************        
013500  01  WKS-TABLA-APELLIDOS.                                                
013600      03  FILLER PIC X(15) VALUE "GARCIA         ".                       
013700      03  FILLER PIC X(15) VALUE "LOPEZ          ".                       
013800      03  FILLER PIC X(15) VALUE "MARTINEZ       ".                       
013900      03  FILLER PIC X(15) VALUE "HERNANDEZ      ".                       
014000      03  FILLER PIC X(15) VALUE "GONZALEZ       ".                       
014100      03  FILLER PIC X(15) VALUE "PEREZ          ".                       
014200      03  FILLER PIC X(15) VALUE "RAMIREZ        ".                       
014300      03  FILLER PIC X(15) VALUE "SANCHEZ        ".                       
014400      03  FILLER PIC X(15) VALUE "MORALES        ".                       
014500      03  FILLER PIC X(15) VALUE "VELASQUEZ      ".                       
014600  01  WKS-TABLA-APELLIDOS-R REDEFINES WKS-TABLA-APELLIDOS.                
014700      03  WKS-APE-ENTRADA PIC X(15) OCCURS 10 TIMES.                      
014800******************************************************************        
014900*              R E G I S T R O   D E   T R A B A J O             *        
015000*    (VISTA ALTERNA DEL CARNET COMO 3 CAMPOS PARA ARMARLO POR    *        
015100*    STRING - CARRERA/ANIO/SECUENCIA - REDEFINES 3 DE 3+         *        
015200*    EXIGIDOS POR NORMA DE CASA EN ESTE PROGRAMA.)               *        
015300******************************************************************        
015400  01  WKS-AREA-CARNET               PIC X(12) VALUE SPACES.               
015500  01  WKS-CAR-ANIO-EDITADO          PIC 9(04) VALUE ZEROS.                
015600  01  WKS-CAR-SEC-EDITADA           PIC 9(03) VALUE ZEROS.                
015700  01  WKS-NOMBRE-COMPLETO           PIC X(25) VALUE SPACES.               
015800******************************************************************        
015900*                 P R O C E D U R E   D I V I S I O N                     
016000******************************************************************        
016100  PROCEDURE DIVISION.                                                     
016200  0100-MAIN SECTION.                                                      
016300      PERFORM 0110-LEE-PARAMETRO THRU 0110-LEE-PARAMETRO-E                
016400      PERFORM 0120-ABRE-ARCHIVO THRU 0120-ABRE-ARCHIVO-E                  
016500      PERFORM 0200-GENERA-ESTUDIANTES THRU 0200-GENERA-ESTUDIANTES-E      
016600      PERFORM 0130-CIERRA-ARCHIVO THRU 0130-CIERRA-ARCHIVO-E              
016700      STOP RUN.                                                           
016800  0100-MAIN-E. EXIT.                                                      
016900*----------------------------------------------------------------         
017000*     LECTURA DEL PARAMETRO DE CANTIDAD DE ALUMNOS (SYSIN).               
017100*     SOL-1488: SI EL VALOR NO ES NUMERICO O ES CERO, O SUPERA            
017200*     WKS-MAX-GENERABLES, SE GENERA LA CANTIDAD POR DEFECTO (100).        
017300*----------------------------------------------------------------         
017400  0110-LEE-PARAMETRO SECTION.                                             
017500      ACCEPT WKS-PARM-ENTRADA FROM SYSIN                                  
017600      MOVE 100 TO W01-TOTAL-A-GENERAR                                     
017610*    SOL-1561  R1 - CANTIDAD NO NUMERICA: SE USA EL DEFECTO (100).        
017620      IF WKS-PARM-CANTIDAD NOT NUMERIC                                    
017630          GO TO 0110-LEE-PARAMETRO-E                                      
017640      END-IF                                                              
017650*    SOL-1561  R2 - CANTIDAD EN CERO: SE USA EL DEFECTO (100).            
017660      IF WKS-PARM-CANTIDAD = ZEROS                                        
017670          GO TO 0110-LEE-PARAMETRO-E                                      
017680      END-IF                                                              
017690*    SOL-1561  R3 - CANTIDAD SOBRE EL MAXIMO: SE USA EL DEFECTO           
017700*               (100) EN VEZ DE WKS-MAX-GENERABLES.                       
017710      IF WKS-PARM-CANTIDAD > WKS-MAX-GENERABLES                           
017720          GO TO 0110-LEE-PARAMETRO-E                                      
017730      END-IF                                                              
017740      MOVE WKS-PARM-CANTIDAD TO W01-TOTAL-A-GENERAR.                      
018100  0110-LEE-PARAMETRO-E. EXIT.                                             
018200*----------------------------------------------------------------         
018300*              A P E R T U R A   D E L   A R C H I V O                    
018400*----------------------------------------------------------------         
018500  0120-ABRE-ARCHIVO SECTION.                                              
018600      OPEN OUTPUT STUDENT-FILE                                            
018700      IF FS-STUDENT NOT = 0                                               
018800          MOVE "NO SE PUDO ABRIR EL STUDENT-FILE DE SALIDA"               
018900                                            TO WKS-MENSAJE-ERROR          
019000          PERFORM 0140-ABORTA-PROCESO THRU 0140-ABORTA-PROCESO-E          
019100      END-IF.                                                             
019200  0120-ABRE-ARCHIVO-E. EXIT.                                              
019300*----------------------------------------------------------------         
019400*              C I E R R E   D E L   A R C H I V O                        
019500*----------------------------------------------------------------         
019600  0130-CIERRA-ARCHIVO SECTION.                                            
019700      CLOSE STUDENT-FILE.                                                 
019800  0130-CIERRA-ARCHIVO-E. EXIT.                                            
019900*----------------------------------------------------------------         
020000*     ABORTO DEL PROCESO (ERROR FATAL)                                    
020100*----------------------------------------------------------------         
020200  0140-ABORTA-PROCESO SECTION.                                            
020300      DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"          
020400          UPON                                                            
020500           CONSOLE                                                        
020600      DISPLAY "   EXSP0090 - PROCESO ABORTADO                 "           
020700          UPON                                                            
020800           CONSOLE                                                        
020900      DISPLAY WKS-MENSAJE-ERROR                                           
021000          UPON                                                            
021100           CONSOLE                                                        
021200      DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"          
021300          UPON                                                            
021400           CONSOLE                                                        
021500      MOVE 91 TO RETURN-CODE                                              
021600      STOP RUN.                                                           
021700  0140-ABORTA-PROCESO-E. EXIT.                                            
021800*----------------------------------------------------------------         
021900*     GENERA W01-TOTAL-A-GENERAR ALUMNOS DE PRUEBA POR FORMULA            
022000*     FIJA (R15) Y LOS ESCRIBE AL STUDENT-FILE.                           
022100*----------------------------------------------------------------         
022200  0200-GENERA-ESTUDIANTES SECTION.                                        
022300      PERFORM 0210-GENERA-UN-ESTUDIANTE THRU                              
022400          0210-GENERA-UN-ESTUDIANTE-E                                     
022450          VARYING W01-INDICE-ALUMNO FROM ZEROS BY 1 UNTIL                 
022500          W01-INDICE-ALUMNO >= W01-TOTAL-A-GENERAR.                       
022600  0200-GENERA-ESTUDIANTES-E. EXIT.                                        
022700*----------------------------------------------------------------         
022800*     UN ALUMNO: R15 - CARRERA = CICLO DE 5; ANIO = GRUPOS DE 15;         
022900*     ANIO DE INGRESO = 2024 - ANIO + 1; SEMESTRE = 2*ANIO - 1;           
023000*     CARNET = CARRERA + ANIO-INGRESO(4) + SECUENCIA(3, MOD 100).         
023100*----------------------------------------------------------------         
023200  0210-GENERA-UN-ESTUDIANTE SECTION.                                      
023300      DIVIDE W01-INDICE-ALUMNO BY WKS-CICLO-CARRERA                       
023400          GIVING W01-COCIENTE-ANIO REMAINDER W01-RESIDUO-CARRERA          
023500      SET WKS-CARR-IDX TO W01-RESIDUO-CARRERA                             
023600      SET WKS-CARR-IDX UP BY 1                                            
023700      DIVIDE W01-INDICE-ALUMNO BY WKS-TAMANO-GRUPO-ANIO                   
023800          GIVING W01-COCIENTE-ANIO REMAINDER W01-RESIDUO-ANIO             
023900      DIVIDE W01-COCIENTE-ANIO BY 4                                       
024000          GIVING W01-COCIENTE-ANIO REMAINDER W01-ANIO-CALCULADO           
024100      ADD 1 TO W01-ANIO-CALCULADO                                         
024200      COMPUTE W01-ANIO-INGRESO = WKS-ANIO-BASE-INGRESO -                  
024300          W01-ANIO-CALCULADO + 1                                          
024400      DIVIDE W01-INDICE-ALUMNO BY 100                                     
024500          GIVING W01-COCIENTE-ANIO REMAINDER W01-SECUENCIA-CARNET         
024600      ADD 1 TO W01-SECUENCIA-CARNET                                       
024700      PERFORM 0220-ARMA-CARNET THRU 0220-ARMA-CARNET-E                    
024800      PERFORM 0230-ESCOGE-NOMBRE THRU 0230-ESCOGE-NOMBRE-E                
024900      MOVE SPACES TO EX-REG-ESTUDIANTE                                    
025000      MOVE WKS-AREA-CARNET        TO STU-ROLL-NO                          
025100      MOVE WKS-NOMBRE-COMPLETO    TO STU-NAME                             
025200      MOVE W01-ANIO-CALCULADO     TO STU-YEAR                             
025300      COMPUTE STU-SEMESTER = W01-ANIO-CALCULADO * 2 - 1                   
025400      MOVE WKS-CARR-CODIGO (WKS-CARR-IDX) TO STU-BRANCH                   
025500      WRITE EX-REG-ESTUDIANTE.                                            
025600  0210-GENERA-UN-ESTUDIANTE-E. EXIT.                                      
025700*----------------------------------------------------------------         
025800*     ARMA EL CARNET (BRANCH/ANIO-INGRESO/SECUENCIA) POR STRING,          
025900*     PUES EL CODIGO DE CARRERA NO TIENE ANCHO FIJO (CSE/ECE DE 3         
026000*     POSICIONES, ME/EE/CE DE 2) Y LO DEJA EN WKS-AREA-CARNET.            
026100*----------------------------------------------------------------         
026200  0220-ARMA-CARNET SECTION.                                               
026300      MOVE W01-ANIO-INGRESO     TO WKS-CAR-ANIO-EDITADO                   
026400      MOVE W01-SECUENCIA-CARNET TO WKS-CAR-SEC-EDITADA                    
026500      MOVE SPACES TO WKS-AREA-CARNET                                      
026600      STRING WKS-CARR-CODIGO (WKS-CARR-IDX) DELIMITED BY SPACE            
026700          WKS-CAR-ANIO-EDITADO  DELIMITED BY SIZE                         
026800          WKS-CAR-SEC-EDITADA   DELIMITED BY SIZE                         
026900          INTO WKS-AREA-CARNET.                                           
027000  0220-ARMA-CARNET-E. EXIT.                                               
027100*----------------------------------------------------------------         
027200*     ESCOGE NOMBRE Y APELLIDO DE LAS TABLAS FIJAS POR UN PASO DE         
027300*     CONGRUENCIAL LIGERO (SOLO PARA QUE EL ROSTER DE PRUEBA NO           
027400*     REPITA SIEMPRE EL ALUMNO NUMERO 1; NO ES ALEATORIEDAD R13).         
027500*----------------------------------------------------------------         
027600  0230-ESCOGE-NOMBRE SECTION.                                             
027700      COMPUTE W01-SEMILLA-CRUDA =                                         
027800          (W01-SEMILLA-NOMBRE * 31) + W01-INDICE-ALUMNO + 7               
027900      MOVE W01-SEMILLA-CRUDA TO W01-SEMILLA-NOMBRE                        
028000      DIVIDE W01-SEMILLA-CRUDA BY 10                                      
028100          GIVING W01-SEMILLA-COCIENTE REMAINDER W01-INDICE-NOMBRE         
028200      DIVIDE W01-SEMILLA-COCIENTE BY 10                                   
028300          GIVING W01-SEMILLA-COCIENTE                                     
028400          REMAINDER W01-INDICE-APELLIDO                                   
028500      ADD 1 TO W01-INDICE-NOMBRE                                          
028600      ADD 1 TO W01-INDICE-APELLIDO                                        
028700      MOVE SPACES TO WKS-NOMBRE-COMPLETO                                  
028800      STRING WKS-NOM-ENTRADA (W01-INDICE-NOMBRE)                          
028900          DELIMITED BY SPACE                                              
029000          " " DELIMITED BY SIZE                                           
029100          WKS-APE-ENTRADA (W01-INDICE-APELLIDO)                           
029200          DELIMITED BY SPACE                                              
029300          INTO WKS-NOMBRE-COMPLETO.                                       
029400  0230-ESCOGE-NOMBRE-E. EXIT.                                             
