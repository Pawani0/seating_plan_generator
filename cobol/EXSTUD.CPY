000100******************************************************************        
000200*                  C O P Y   E X S T U D                         *        
000300******************************************************************        
000400*    LAYOUT DEL REGISTRO DE ALUMNO (ROSTER DE EXAMEN).           *        
000500*    LONGITUD DE REGISTRO : 45  (SIN RELLENO - VER NOTA AL FINAL)*        
000900******************************************************************        
001000 01  EX-REG-ESTUDIANTE.                                                   
001100     03  STU-ROLL-NO           PIC X(12).                                 
001200     03  STU-NAME              PIC X(25).                                 
001300     03  STU-YEAR               PIC 9(01).                                
001400     03  STU-SEMESTER           PIC 9(02).                                
001500     03  STU-BRANCH            PIC X(05).                                 
001600*    NOTA EEDR3090 (1989-04-02): LOS 45 BYTES DE ESTE REGISTRO SE         
001700*    OCUPAN POR COMPLETO SEGUN EL DISENO ORIGINAL DEL ROSTER; NO          
001800*    QUEDA ESPACIO PARA UN FILLER DE RELLENO SIN ALTERAR LA               
001900*    LONGITUD DE REGISTRO PACTADA CON EL ARCHIVO DE ENTRADA.              
